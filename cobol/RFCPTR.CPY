000010******************************************************** RFCPTR
000020*                                                              *
000030*   RFCPTR  --  TEST EXECUTION RESULT RECORD                  *
000040*                                                              *
000050*   OUTPUT OF RFSCORE'S VALIDATION PASS.  TR-ERROR-TEXT HOLDS  *
000060*   EVERY VIOLATION MESSAGE RFSCORE BUILT, CONCATENATED IN     *
000070*   FIXED ORDER (POWER-MIN, POWER-MAX, EVM, ACPR), BLANK WHEN  *
000080*   TR-STATUS IS PASSED.  RFREPRT AND RFPREDCT READ THIS FILE  *
000090*   IN LOCK STEP WITH MEASURE.DAT - SAME SEQUENCE, SAME KEY.   *
000100*                                                              *
000110* MAINT HIST:                                                  *
000120*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000130*                                                              *
000140******************************************************************
000150 01  TR-TEST-EXECUTION-RESULT.
000160     05  TR-TEST-CASE-ID           PIC X(20).
000170     05  TR-STATUS                 PIC X(07).
000180         88  TR-IS-PASSED          VALUE 'PASSED '.
000190         88  TR-IS-FAILED          VALUE 'FAILED '.
000200         88  TR-IS-ERROR           VALUE 'ERROR  '.
000210     05  TR-ERROR-TEXT             PIC X(200).
000220     05  FILLER                    PIC X(03).
