000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFSCORE.
000120 AUTHOR.        R T FENNIMORE.
000130 INSTALLATION.  RADIOFORGE MIS - BATCH SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/14/89.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                   *
000200*   RFSCORE  --  RF TEST EXECUTION SCORING (VALIDATION CORE)       *
000210*                                                                   *
000220*   READS ONE RF TEST CASE CATALOG (TESTCASE.DAT) INTO A WORKING-  *
000230*   STORAGE TABLE, THEN READS THE MEASUREMENT BATCH (MEASURE.DAT)  *
000240*   SEQUENTIALLY.  FOR EACH MEASUREMENT, LOOKS UP ITS TEST CASE BY *
000250*   TC-TEST-CASE-ID = MX-TEST-CASE-ID, CHECKS THE MEASURED POWER,  *
000260*   EVM AND ACPR AGAINST THE CATALOG'S CONFIGURED LIMITS, AND      *
000270*   WRITES ONE TEST-EXECUTION-RESULT RECORD TO RESULTS.DAT.        *
000280*                                                                   *
000290*   A MEASUREMENT WHOSE TEST CASE CANNOT BE FOUND IN THE CATALOG   *
000300*   IS SCORED ERROR RATHER THAN PASSED/FAILED.                     *
000310*                                                                   *
000320*-----------------------------------------------------------------*
000330*
000340*    CHANGE LOG
000350*-----------------------------------------------------------------*
000360*  DATE       BY   TICKET     DESCRIPTION
000370*-----------------------------------------------------------------*
000380*  03/14/89   RTF  RF-0001    ORIGINAL PROGRAM
000390*  09/02/90   RTF  RF-0118    ADD ACPR CHECK (PHASE 2 OF RF
000400*                             CONFORMANCE CATALOG)
000410*  11/19/91   MLK  RF-0204    CORRECT POWER-MAX BOUNDARY - WAS
000420*                             REJECTING A READING EQUAL TO THE MAX
000430*  04/06/93   MLK  RF-0261    SUPPORT "NOT CONFIGURED" LIMITS PER
000440*                             CATALOG CHANGE - SEE RFCPTC
000450*  07/21/94   JDS  RF-0309    RAISE TESTCASE TABLE FROM 200 TO 500
000460*                             ENTRIES - 5G CATALOG GROWTH
000470*  02/11/97   JDS  RF-0388    GSM CATEGORY ADDED TO CATALOG
000480*  08/30/98   CWP  RF-0431    YEAR 2000 READINESS - NO DATE MATH
000490*                             IN THIS PROGRAM, REVIEWED AND
000500*                             CERTIFIED Y2K CLEAN
000510*  05/14/01   CWP  RF-0477    W-CDMA TECHNOLOGY CODE ADDED
000520*  10/02/06   BTW  RF-0552    TRAILING-SPACE COMPARE FIX ON
000530*                             MX-STATUS AFTER COMPILER UPGRADE
000540*  03/19/13   BTW  RF-0690    LOG RECORD COUNTS TO SYSOUT AT EOJ
000550*  06/05/24   RFT  RF-1140    RECAST FOR THE SHARED RFCPTC/RFCPMX/
000560*                             RFCPTR COPYBOOKS - NO LOGIC CHANGE
000570*-----------------------------------------------------------------*
000580*
000590 ENVIRONMENT DIVISION.
000600*
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.   IBM-390.
000630 OBJECT-COMPUTER.   IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*
000700     SELECT TESTCASE-FILE   ASSIGN TO UT-S-TESTCASE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS  IS WS-TESTCASE-STATUS.
000730*
000740     SELECT MEASURE-FILE    ASSIGN TO UT-S-MEASURE
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS  IS WS-MEASURE-STATUS.
000770*
000780     SELECT RESULTS-FILE    ASSIGN TO UT-S-RESULTS
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-RESULTS-STATUS.
000810*
000820 DATA DIVISION.
000830*
000840 FILE SECTION.
000850*
000860 FD  TESTCASE-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD.
000890     COPY RFCPTC.
000900*
000910 FD  MEASURE-FILE
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD.
000940     COPY RFCPMX.
000950*
000960 FD  RESULTS-FILE
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD.
000990     COPY RFCPTR.
001000*
001010 WORKING-STORAGE SECTION.
001020*
001030 77  WS-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
001040 77  WS-WORK-LEN                PIC S9(4) COMP VALUE ZERO.
001050*
001060 01  WS-FILE-STATUS-CODES.
001070     05  WS-TESTCASE-STATUS     PIC X(02)  VALUE '00'.
001080         88  TESTCASE-OK        VALUE '00'.
001090         88  TESTCASE-AT-EOF    VALUE '10'.
001100     05  WS-MEASURE-STATUS      PIC X(02)  VALUE '00'.
001110         88  MEASURE-OK         VALUE '00'.
001120         88  MEASURE-AT-EOF     VALUE '10'.
001130     05  WS-RESULTS-STATUS      PIC X(02)  VALUE '00'.
001140         88  RESULTS-OK         VALUE '00'.
001150     05  FILLER                 PIC X(02).
001160*
001170 01  WS-PROGRAM-SWITCHES.
001180     05  WS-EOF-TESTCASE-SW     PIC X(03)  VALUE 'NO '.
001190         88  EOF-TESTCASE       VALUE 'YES'.
001200     05  WS-EOF-MEASURE-SW      PIC X(03)  VALUE 'NO '.
001210         88  EOF-MEASURE        VALUE 'YES'.
001220     05  WS-CASE-FOUND-SW       PIC X(03)  VALUE 'NO '.
001230         88  CASE-FOUND         VALUE 'YES'.
001240         88  CASE-NOT-FOUND     VALUE 'NO '.
001250     05  FILLER                 PIC X(03).
001260*
001270 01  WS-ACCUMULATORS.
001280     05  WS-TESTCASE-READ-CTR   PIC S9(7) COMP VALUE ZERO.
001290     05  WS-MEASURE-READ-CTR    PIC S9(7) COMP VALUE ZERO.
001300     05  WS-SCORED-CTR          PIC S9(7) COMP VALUE ZERO.
001310     05  WS-PASSED-CTR          PIC S9(7) COMP VALUE ZERO.
001320     05  WS-FAILED-CTR          PIC S9(7) COMP VALUE ZERO.
001330     05  WS-ERROR-CTR           PIC S9(7) COMP VALUE ZERO.
001340     05  FILLER                 PIC X(04).
001350*
001360*    TEST CASE CATALOG TABLE - LOADED ONCE, SEARCHED PER
001370*    MEASUREMENT.  SEE 200-LOAD-TESTCASE-TABLE.
001380 01  WS-TESTCASE-TABLE.
001390     05  WS-TC-COUNT            PIC S9(4) COMP VALUE ZERO.
001400     05  WS-TC-ENTRY OCCURS 500 TIMES
001410                      INDEXED BY WS-TCX.
001420         10  WS-TC-ID           PIC X(20).
001430         10  WS-TC-NAME         PIC X(40).
001440         10  WS-TC-POWER-MIN    PIC S9(3)V9(2) COMP-3.
001450         10  WS-TC-POWER-MIN-SW PIC X(01).
001460             88  TAB-POWER-MIN-CONFIGURED   VALUE 'Y'.
001470         10  WS-TC-POWER-MAX    PIC S9(3)V9(2) COMP-3.
001480         10  WS-TC-POWER-MAX-SW PIC X(01).
001490             88  TAB-POWER-MAX-CONFIGURED   VALUE 'Y'.
001500         10  WS-TC-EVM-MAX      PIC S9(3)V9(2) COMP-3.
001510         10  WS-TC-EVM-MAX-SW   PIC X(01).
001520             88  TAB-EVM-MAX-CONFIGURED     VALUE 'Y'.
001530         10  WS-TC-ACPR-MAX     PIC S9(3)V9(2) COMP-3.
001540         10  WS-TC-ACPR-MAX-SW  PIC X(01).
001550             88  TAB-ACPR-MAX-CONFIGURED    VALUE 'Y'.
001560         10  WS-TC-ENABLED      PIC X(01).
001570         10  FILLER             PIC X(05).
001580*
001590*    ABBREVIATED KEY-ONLY VIEW OF THE SAME TABLE - USED WHEN ALL
001600*    220-SEARCH-TESTCASE-TABLE NEEDS IS THE ID FOR THE COMPARE.
001610 01  WS-TC-KEY-VIEW REDEFINES WS-TESTCASE-TABLE.
001620     05  FILLER                 PIC S9(4) COMP.
001630     05  WS-TC-KEY-ENTRY OCCURS 500 TIMES.
001640         10  WS-TC-KEY-ID       PIC X(20).
001650         10  FILLER             PIC X(62).
001660*
001670*    ERROR-TEXT IS ASSEMBLED AS FOUR FIXED-WIDTH FRAGMENTS (ONE
001680*    PER LIMIT CHECKED) THEN MOVED OUT FLAT - SEE 450-BUILD-ERROR-TEXT.
001690 01  WS-ERROR-FRAGMENTS.
001700     05  WS-POWER-MIN-FRAG      PIC X(50)  VALUE SPACES.
001710     05  WS-POWER-MAX-FRAG      PIC X(50)  VALUE SPACES.
001720     05  WS-EVM-FRAG            PIC X(50)  VALUE SPACES.
001730     05  WS-ACPR-FRAG           PIC X(50)  VALUE SPACES.
001740 01  WS-ERROR-FLAT REDEFINES WS-ERROR-FRAGMENTS.
001750     05  WS-ERROR-TEXT-200      PIC X(200).
001760*
001770*    BUSINESS TEST-CASE ID'S ARE A FIXED PREFIX PLUS A NUMERIC
001780*    SEQUENCE SUFFIX - THIS VIEW IS USED ONLY BY 550-LOG-SUMMARY
001790*    WHEN DISPLAYING THE LAST ID SCORED.
001800 01  WS-LAST-ID-SCORED          PIC X(20)  VALUE SPACES.
001810 01  WS-LAST-ID-SCORED-R REDEFINES WS-LAST-ID-SCORED.
001820     05  WS-LAST-ID-PREFIX      PIC X(14).
001830     05  WS-LAST-ID-SEQNUM      PIC X(05).
001840     05  FILLER                 PIC X(01).
001850*
001860 01  WS-DISPLAY-LINE.
001870     05  WS-DISP-MESSAGE        PIC X(45)  VALUE SPACES.
001880     05  WS-DISP-VALUE          PIC ZZZ,ZZ9.
001890     05  FILLER                 PIC X(02).
001900*
001910 PROCEDURE DIVISION.
001920*
001930 000-MAINLINE SECTION.
001940*
001950     OPEN INPUT  TESTCASE-FILE
001960          INPUT  MEASURE-FILE
001970          OUTPUT RESULTS-FILE.
001980     PERFORM 200-LOAD-TESTCASE-TABLE THRU 200-EXIT.
001990     PERFORM 300-READ-MEASURE THRU 300-EXIT.
002000     PERFORM 400-PROCESS-MEASUREMENT THRU 400-EXIT
002010         UNTIL EOF-MEASURE.
002020     PERFORM 550-LOG-SUMMARY THRU 550-EXIT.
002030     CLOSE TESTCASE-FILE
002040           MEASURE-FILE
002050           RESULTS-FILE.
002060     MOVE ZERO TO RETURN-CODE.
002070     GOBACK.
002080*
002090 200-LOAD-TESTCASE-TABLE.
002100*
002110     PERFORM 210-READ-TESTCASE THRU 210-EXIT.
002120     PERFORM 220-STORE-TESTCASE THRU 220-EXIT
002130         UNTIL EOF-TESTCASE.
002140*
002150 200-EXIT.
002160     EXIT.
002170*
002180 210-READ-TESTCASE.
002190*
002200     READ TESTCASE-FILE
002210         AT END MOVE 'YES' TO WS-EOF-TESTCASE-SW
002220                GO TO 210-EXIT.
002230     ADD 1 TO WS-TESTCASE-READ-CTR.
002240*
002250 210-EXIT.
002260     EXIT.
002270*
002280 220-STORE-TESTCASE.
002290*
002300     IF WS-TC-COUNT < 500
002310        ADD 1 TO WS-TC-COUNT
002320        SET WS-TCX TO WS-TC-COUNT
002330        MOVE TC-TEST-CASE-ID      TO WS-TC-ID (WS-TCX)
002340        MOVE TC-NAME              TO WS-TC-NAME (WS-TCX)
002350        MOVE TC-EXPECTED-POWER-MIN TO WS-TC-POWER-MIN (WS-TCX)
002360        MOVE TC-POWER-MIN-SW      TO WS-TC-POWER-MIN-SW (WS-TCX)
002370        MOVE TC-EXPECTED-POWER-MAX TO WS-TC-POWER-MAX (WS-TCX)
002380        MOVE TC-POWER-MAX-SW      TO WS-TC-POWER-MAX-SW (WS-TCX)
002390        MOVE TC-EXPECTED-EVM-MAX  TO WS-TC-EVM-MAX (WS-TCX)
002400        MOVE TC-EVM-MAX-SW        TO WS-TC-EVM-MAX-SW (WS-TCX)
002410        MOVE TC-EXPECTED-ACPR-MAX TO WS-TC-ACPR-MAX (WS-TCX)
002420        MOVE TC-ACPR-MAX-SW       TO WS-TC-ACPR-MAX-SW (WS-TCX)
002430        MOVE TC-ENABLED           TO WS-TC-ENABLED (WS-TCX)
002440     ELSE
002450        DISPLAY '*** ERROR ***  TESTCASE TABLE FULL AT 500 - '
002460                'CATALOG ENTRY IGNORED: ' TC-TEST-CASE-ID.
002470     PERFORM 210-READ-TESTCASE THRU 210-EXIT.
002480*
002490 220-EXIT.
002500     EXIT.
002510*
002520 300-READ-MEASURE.
002530*
002540     READ MEASURE-FILE
002550         AT END MOVE 'YES' TO WS-EOF-MEASURE-SW
002560                GO TO 300-EXIT.
002570     ADD 1 TO WS-MEASURE-READ-CTR.
002580     MOVE MX-TEST-CASE-ID TO WS-LAST-ID-SCORED.
002590*
002600 300-EXIT.
002610     EXIT.
002620*
002630 400-PROCESS-MEASUREMENT.
002640*
002650     PERFORM 420-SEARCH-TESTCASE-TABLE THRU 420-EXIT.
002660     IF CASE-FOUND
002670        PERFORM 440-VALIDATE-MEASUREMENT THRU 440-EXIT
002680     ELSE
002690        MOVE SPACES TO TR-TEST-EXECUTION-RESULT
002700        MOVE MX-TEST-CASE-ID TO TR-TEST-CASE-ID
002710        MOVE 'ERROR  ' TO TR-STATUS
002720        MOVE
002730        'TEST CASE NOT FOUND IN CATALOG. '
002740               TO TR-ERROR-TEXT
002750        ADD 1 TO WS-ERROR-CTR.
002760     PERFORM 500-WRITE-RESULT THRU 500-EXIT.
002770     ADD 1 TO WS-SCORED-CTR.
002780     PERFORM 300-READ-MEASURE THRU 300-EXIT.
002790*
002800 400-EXIT.
002810     EXIT.
002820*
002830 420-SEARCH-TESTCASE-TABLE.
002840*
002850     MOVE 'NO ' TO WS-CASE-FOUND-SW.
002860     SET WS-TCX TO 1.
002870     SEARCH WS-TC-ENTRY
002880         AT END
002890             MOVE 'NO '  TO WS-CASE-FOUND-SW
002900         WHEN WS-TC-ID (WS-TCX) = MX-TEST-CASE-ID
002910             MOVE 'YES' TO WS-CASE-FOUND-SW.
002920*
002930 420-EXIT.
002940     EXIT.
002950*
002960 440-VALIDATE-MEASUREMENT.
002970*
002980     MOVE SPACES TO WS-ERROR-FRAGMENTS.
002990     PERFORM 442-VALIDATE-POWER-MIN THRU 442-EXIT.
003000     PERFORM 444-VALIDATE-POWER-MAX THRU 444-EXIT.
003010     PERFORM 446-VALIDATE-EVM THRU 446-EXIT.
003020     PERFORM 448-VALIDATE-ACPR THRU 448-EXIT.
003030     PERFORM 450-BUILD-ERROR-TEXT THRU 450-EXIT.
003040     MOVE SPACES TO TR-TEST-EXECUTION-RESULT.
003050     MOVE MX-TEST-CASE-ID TO TR-TEST-CASE-ID.
003060     IF WS-ERROR-TEXT-200 = SPACES
003070        MOVE 'PASSED ' TO TR-STATUS
003080        ADD 1 TO WS-PASSED-CTR
003090     ELSE
003100        MOVE 'FAILED ' TO TR-STATUS
003110        MOVE WS-ERROR-TEXT-200 TO TR-ERROR-TEXT
003120        ADD 1 TO WS-FAILED-CTR.
003130*
003140 440-EXIT.
003150     EXIT.
003160*
003170*    BUSINESS RULE 1 (FIRST HALF) - POWER BELOW CONFIGURED MINIMUM.
003180 442-VALIDATE-POWER-MIN.
003190*
003200     IF TAB-POWER-MIN-CONFIGURED (WS-TCX)
003210        IF MX-POWER-LEVEL < WS-TC-POWER-MIN (WS-TCX)
003220           MOVE
003230           'POWER LEVEL BELOW EXPECTED MINIMUM. '
003240                  TO WS-POWER-MIN-FRAG.
003250*
003260 442-EXIT.
003270     EXIT.
003280*
003290*    BUSINESS RULE 1 (SECOND HALF) - POWER ABOVE CONFIGURED MAXIMUM.
003300 444-VALIDATE-POWER-MAX.
003310*
003320     IF TAB-POWER-MAX-CONFIGURED (WS-TCX)
003330        IF MX-POWER-LEVEL > WS-TC-POWER-MAX (WS-TCX)
003340           MOVE
003350           'POWER LEVEL ABOVE EXPECTED MAXIMUM. '
003360                  TO WS-POWER-MAX-FRAG.
003370*
003380 444-EXIT.
003390     EXIT.
003400*
003410*    BUSINESS RULE 2 - EVM HAS NO LOWER BOUND CHECK.
003420 446-VALIDATE-EVM.
003430*
003440     IF TAB-EVM-MAX-CONFIGURED (WS-TCX)
003450        IF MX-EVM > WS-TC-EVM-MAX (WS-TCX)
003460           MOVE
003470           'EVM ABOVE EXPECTED MAXIMUM. '
003480                  TO WS-EVM-FRAG.
003490*
003500 446-EXIT.
003510     EXIT.
003520*
003530*    BUSINESS RULE 3 - ACPR COMPARE IS A PLAIN SIGNED >, NOT A
003540*    MAGNITUDE COMPARE (ACPR READINGS ARE USUALLY NEGATIVE DB).
003550 448-VALIDATE-ACPR.
003560*
003570     IF TAB-ACPR-MAX-CONFIGURED (WS-TCX)
003580        IF MX-ACPR > WS-TC-ACPR-MAX (WS-TCX)
003590           MOVE
003600           'ACPR ABOVE EXPECTED MAXIMUM. '
003610                  TO WS-ACPR-FRAG.
003620*
003630 448-EXIT.
003640     EXIT.
003650*
003660*    BUSINESS RULE 4 - FRAGMENTS CONCATENATE IN A FIXED ORDER:
003670*    POWER-MIN, POWER-MAX, EVM, ACPR.  THE REDEFINES AT
003680*    WS-ERROR-FLAT ALREADY HOLDS THEM IN THAT ORDER - NOTHING TO
003690*    DO HERE BUT LET THE CALLER READ WS-ERROR-TEXT-200.
003700 450-BUILD-ERROR-TEXT.
003710*
003720     CONTINUE.
003730*
003740 450-EXIT.
003750     EXIT.
003760*
003770 500-WRITE-RESULT.
003780*
003790     WRITE TR-TEST-EXECUTION-RESULT.
003800*
003810 500-EXIT.
003820     EXIT.
003830*
003840 550-LOG-SUMMARY.
003850*
003860     DISPLAY '****     RFSCORE RUNNING    ****'.
003870     MOVE 'TEST CASE CATALOG ENTRIES LOADED            ' TO
003880          WS-DISP-MESSAGE.
003890     MOVE WS-TC-COUNT TO WS-DISP-VALUE.
003900     DISPLAY WS-DISPLAY-LINE.
003910     MOVE 'MEASUREMENTS READ                            ' TO
003920          WS-DISP-MESSAGE.
003930     MOVE WS-MEASURE-READ-CTR TO WS-DISP-VALUE.
003940     DISPLAY WS-DISPLAY-LINE.
003950     MOVE 'MEASUREMENTS SCORED                          ' TO
003960          WS-DISP-MESSAGE.
003970     MOVE WS-SCORED-CTR TO WS-DISP-VALUE.
003980     DISPLAY WS-DISPLAY-LINE.
003990     MOVE 'RESULTS PASSED                               ' TO
004000          WS-DISP-MESSAGE.
004010     MOVE WS-PASSED-CTR TO WS-DISP-VALUE.
004020     DISPLAY WS-DISPLAY-LINE.
004030     MOVE 'RESULTS FAILED                               ' TO
004040          WS-DISP-MESSAGE.
004050     MOVE WS-FAILED-CTR TO WS-DISP-VALUE.
004060     DISPLAY WS-DISPLAY-LINE.
004070     MOVE 'RESULTS ERROR - TEST CASE NOT FOUND          ' TO
004080          WS-DISP-MESSAGE.
004090     MOVE WS-ERROR-CTR TO WS-DISP-VALUE.
004100     DISPLAY WS-DISPLAY-LINE.
004110     DISPLAY '****     RFSCORE EOJ        ****'.
004120*
004130 550-EXIT.
004140     EXIT.
