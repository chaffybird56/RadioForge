000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFANLYZ.
000120 AUTHOR.        R T FENNIMORE.
000130 INSTALLATION.  RADIOFORGE MIS - BATCH SYSTEMS GROUP.
000140 DATE-WRITTEN.  06/02/89.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                   *
000200*   RFANLYZ  --  RF RESULT BATCH STATISTICS AND ANOMALY DETECTOR   *
000210*                                                                   *
000220*   CALLED SUBPROGRAM OF RFREPRT.  RFREPRT PASSES ONE MEASUREMENT  *
000230*   SET AT A TIME ON LINKAGE FUNCTION-CODE 'ACCUM', THEN ONE CALL  *
000240*   ON 'FINIS' AT END OF THE FIRST PASS TO GET THE MEAN AND        *
000250*   POPULATION STANDARD DEVIATION OF POWER LEVEL, EVM AND ACPR     *
000260*   BACK IN THE LINKAGE TOTALS RECORD (DURATION'S MEAN/STDDEV ARE  *
000270*   KEPT HERE FOR THE SECOND PASS BUT HAVE NO HOME IN              *
000280*   REPORT-TOTALS - RFREPRT CARRIES ITS OWN DURATION TOTAL).  ON   *
000290*   RFREPRT'S SECOND PASS EACH MEASUREMENT SET IS PASSED AGAIN ON  *
000300*   FUNCTION-CODE 'DETCT' AND THIS PROGRAM RETURNS ONE ANOMALY     *
000310*   RECORD PER METRIC THAT IS MORE THAN TWO POPULATION STANDARD    *
000320*   DEVIATIONS FROM THE MEAN COMPUTED ON THE FIRST PASS.           *
000330*                                                                   *
000340*   THIS PROGRAM KEEPS NO FILES OF ITS OWN - ALL I/O IS DONE BY    *
000350*   THE CALLER.  SEE RFREPRT PARAGRAPHS 200 AND 300.               *
000360*                                                                   *
000370*-----------------------------------------------------------------*
000380*
000390*    CHANGE LOG
000400*-----------------------------------------------------------------*
000410*  DATE       BY   TICKET     DESCRIPTION
000420*-----------------------------------------------------------------*
000430*  06/02/89   RTF  RF-0002    ORIGINAL PROGRAM - MEAN AND RANGE
000440*                             ONLY, NO ANOMALY DETECTION
000450*  01/17/92   MLK  RF-0211    ADD POPULATION STANDARD DEVIATION -
000460*                             SUM OF SQUARES CARRIED ON PASS ONE
000470*  08/09/94   JDS  RF-0314    ADD SECOND-PASS ANOMALY DETECTION,
000480*                             LINKAGE FUNCTION-CODE 'DETCT'
000490*  02/11/97   JDS  RF-0389    SEVERITY BREAKOUT - HIGH ABOVE 3
000500*                             SIGMA, MEDIUM ABOVE 2 SIGMA
000510*  08/30/98   CWP  RF-0432    YEAR 2000 READINESS - NO DATE MATH
000520*                             IN THIS PROGRAM, REVIEWED AND
000530*                             CERTIFIED Y2K CLEAN
000540*  10/02/06   BTW  RF-0553    DURATION ANOMALY RECAST AS A
000550*                             Z-SCORE, HIGH-ONLY, PER THE ML
000560*                             PACKAGE'S DETECTOR - NO MEDIUM
000570*                             DURATION ANOMALY ANY LONGER
000580*  03/19/13   BTW  RF-0692    REQUIRE AT LEAST 3 RECORDS IN THE
000590*                             WHOLE BATCH BEFORE RUNNING ANY
000600*                             METRIC'S DETECTION, NOT JUST 2 FOR
000610*                             THE ONE METRIC - SMALL BATCHES WERE
000620*                             THROWING NOISY ANOMALIES
000630*  06/05/24   RFT  RF-1140    RECAST FOR THE SHARED RFCPRT/RFCPAN
000640*                             COPYBOOKS - NO LOGIC CHANGE
000650*-----------------------------------------------------------------*
000660*
000670 ENVIRONMENT DIVISION.
000680*
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.   IBM-390.
000710 OBJECT-COMPUTER.   IBM-390.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740*
000750 DATA DIVISION.
000760*
000770 WORKING-STORAGE SECTION.
000780*
000790 77  WS-SUBSCRIPT               PIC S9(4) COMP VALUE ZERO.
000800*
000810 01  WS-PASS-ONE-ACCUMULATORS.
000820     05  WS-RECORD-COUNT        PIC S9(7) COMP VALUE ZERO.
000830     05  WS-POWER-SUM           PIC S9(9)V9(4) COMP VALUE ZERO.
000840     05  WS-POWER-SUMSQ         PIC S9(11)V9(4) COMP VALUE ZERO.
000850     05  WS-EVM-SUM             PIC S9(9)V9(4) COMP VALUE ZERO.
000860     05  WS-EVM-SUMSQ           PIC S9(11)V9(4) COMP VALUE ZERO.
000870     05  WS-ACPR-SUM            PIC S9(9)V9(4) COMP VALUE ZERO.
000880     05  WS-ACPR-SUMSQ          PIC S9(11)V9(4) COMP VALUE ZERO.
000890     05  WS-DUR-SUM             PIC S9(11)V9(4) COMP VALUE ZERO.
000900     05  WS-DUR-SUMSQ           PIC S9(15)V9(4) COMP VALUE ZERO.
000910     05  FILLER                 PIC X(04).
000920*
000930 01  WS-PASS-ONE-RESULTS.
000940     05  WS-POWER-MEAN          PIC S9(5)V9(4) COMP VALUE ZERO.
000950     05  WS-POWER-STDDEV        PIC S9(5)V9(4) COMP VALUE ZERO.
000960     05  WS-EVM-MEAN            PIC S9(3)V9(4) COMP VALUE ZERO.
000970     05  WS-EVM-STDDEV          PIC S9(3)V9(4) COMP VALUE ZERO.
000980     05  WS-ACPR-MEAN           PIC S9(3)V9(4) COMP VALUE ZERO.
000990     05  WS-ACPR-STDDEV         PIC S9(3)V9(4) COMP VALUE ZERO.
001000     05  WS-DUR-MEAN            PIC S9(9)V9(4) COMP VALUE ZERO.
001010     05  WS-DUR-STDDEV          PIC S9(9)V9(4) COMP VALUE ZERO.
001020     05  FILLER                 PIC X(04).
001030*
001040*    SCRATCH AREA FOR THE VARIANCE FORMULA -
001050*    VARIANCE = (SUMSQ / N) - (MEAN * MEAN).
001060 01  WS-VARIANCE-WORK.
001070     05  WS-VARIANCE            PIC S9(15)V9(4) COMP VALUE ZERO.
001080     05  WS-SQRT-ESTIMATE       PIC S9(9)V9(4) COMP VALUE ZERO.
001090     05  WS-SQRT-PRIOR          PIC S9(9)V9(4) COMP VALUE ZERO.
001100     05  WS-SQRT-ITERATIONS     PIC S9(4) COMP VALUE ZERO.
001110     05  FILLER                 PIC X(04).
001120*
001130*    SAME LAYOUT AS WS-PASS-ONE-RESULTS BUT VIEWED AS ONE FLAT
001140*    STRING OF DIGITS FOR A DEBUG DISPLAY IF ONE IS EVER NEEDED -
001150*    LEFT IN PLACE FROM THE RF-0211 DEVELOPMENT, RF-0432 REVIEW
001160*    FOUND NO DATE CONTENT AND LEFT IT ALONE.
001170 01  WS-PASS-ONE-RESULTS-R REDEFINES WS-PASS-ONE-RESULTS.
001180     05  WS-RESULTS-FLAT        PIC X(40).
001190*
001200*    FOUR ONE-BYTE "DID THIS METRIC FIRE" FLAGS, VIEWED BELOW AS
001210*    ONE FOUR-BYTE STRING FOR THE RF-0692 BATCH-SIZE SHORT CIRCUIT
001220*    DISPLAY MESSAGE - NOT USED IN THE ARITHMETIC ITSELF.
001230 01  WS-ANOMALY-HIT-FLAGS.
001240     05  WS-POWER-HIT           PIC X(01)  VALUE 'N'.
001250     05  WS-EVM-HIT             PIC X(01)  VALUE 'N'.
001260     05  WS-ACPR-HIT            PIC X(01)  VALUE 'N'.
001270     05  WS-DUR-HIT             PIC X(01)  VALUE 'N'.
001280 01  WS-ANOMALY-HIT-FLAGS-R REDEFINES WS-ANOMALY-HIT-FLAGS.
001290     05  WS-HIT-FLAGS-FLAT      PIC X(04).
001300*
001310 01  WS-DEVIATION-WORK.
001320     05  WS-RAW-DEVIATION       PIC S9(9)V9(4) COMP VALUE ZERO.
001330     05  WS-ABS-DEVIATION       PIC S9(9)V9(4) COMP VALUE ZERO.
001340     05  WS-Z-SCORE             PIC S9(5)V9(4) COMP VALUE ZERO.
001350     05  WS-ABS-Z-SCORE         PIC S9(5)V9(4) COMP VALUE ZERO.
001360     05  FILLER                 PIC X(04).
001370*
001380*    SAME LAYOUT AS WS-PASS-ONE-ACCUMULATORS BUT VIEWED AS ONE FLAT
001390*    STRING OF DIGITS - LEFT IN PLACE FROM THE RF-0211 DEVELOPMENT
001400*    FOR A DEBUG DISPLAY IF ONE IS EVER NEEDED, SAME AS RF-0211'S
001410*    WS-PASS-ONE-RESULTS-R ABOVE.
001420 01  WS-PASS-ONE-ACCUMULATORS-R REDEFINES WS-PASS-ONE-ACCUMULATORS.
001430     05  WS-ACCUMULATORS-FLAT   PIC X(68).
001440*
001450 LINKAGE SECTION.
001460*
001470*    FUNCTION-CODE GOVERNS WHICH GROUP OF PARAGRAPHS RUNS -
001480*    'ACCUM' (PASS ONE, ONE CALL PER MEASUREMENT), 'FINIS' (END OF
001490*    PASS ONE, ONE CALL), 'DETCT' (PASS TWO, ONE CALL PER
001500*    MEASUREMENT).
001510 01  LK-FUNCTION-CODE            PIC X(05).
001520     88  LK-FN-ACCUMULATE        VALUE 'ACCUM'.
001530     88  LK-FN-FINISH-PASS-ONE   VALUE 'FINIS'.
001540     88  LK-FN-DETECT            VALUE 'DETCT'.
001550*
001560*    TEST CASE ID THE CURRENT MEASUREMENT BELONGS TO - USED ONLY
001570*    TO STAMP AN-TEST-CASE-ID ON A 'DETCT' CALL.
001580 01  LK-TEST-CASE-ID             PIC X(20).
001590*
001600     COPY RFCPRT.
001610*
001620     COPY RFCPAN.
001630*
001640*    THE FOUR RAW METRIC VALUES FOR ONE MEASUREMENT - SUPPLIED ON
001650*    BOTH 'ACCUM' AND 'DETCT' CALLS.
001660 01  LK-METRIC-VALUES.
001670     05  LK-POWER-LEVEL         PIC S9(3)V9(2) COMP-3.
001680     05  LK-EVM                 PIC S9(3)V9(2) COMP-3.
001690     05  LK-ACPR                PIC S9(3)V9(2) COMP-3.
001700     05  LK-DURATION-MS         PIC S9(9) COMP-3.
001710*
001720*    UP TO FOUR ANOMALIES CAN COME BACK FROM ONE 'DETCT' CALL -
001730*    ONE PER METRIC.  LK-ANOMALY-COUNT TELLS RFREPRT HOW MANY OF
001740*    THE FOUR SLOTS ARE ACTUALLY SET.
001750 01  LK-ANOMALY-OUT.
001760     05  LK-ANOMALY-COUNT       PIC S9(1) COMP.
001770     05  LK-ANOMALY-SLOT OCCURS 4 TIMES.
001780         10  LK-SLOT-RECORD     PIC X(60).
001790*
001800 PROCEDURE DIVISION USING LK-FUNCTION-CODE
001810                          LK-TEST-CASE-ID
001820                          RT-REPORT-TOTALS
001830                          AN-ANOMALY-RECORD
001840                          LK-METRIC-VALUES
001850                          LK-ANOMALY-OUT.
001860*
001870 000-MAINLINE SECTION.
001880*
001890     IF LK-FN-ACCUMULATE
001900        PERFORM 100-ACCUMULATE THRU 100-EXIT
001910     ELSE
001920     IF LK-FN-FINISH-PASS-ONE
001930        PERFORM 200-FINISH-PASS-ONE THRU 200-EXIT
001940     ELSE
001950     IF LK-FN-DETECT
001960        PERFORM 300-DETECT THRU 300-EXIT
001970     ELSE
001980        DISPLAY '*** RFANLYZ ERROR *** INVALID FUNCTION '
001990                'CODE PASSED BY CALLER: ' LK-FUNCTION-CODE.
002000     GOBACK.
002010*
002020*    PASS ONE - EVERY MEASUREMENT IN THE BATCH PARTICIPATES IN
002030*    THE SUMS, REGARDLESS OF THE SCORED STATUS OF ITS RESULT.
002040 100-ACCUMULATE.
002050*
002060     ADD 1                  TO WS-RECORD-COUNT.
002070     ADD LK-POWER-LEVEL     TO WS-POWER-SUM.
002080     ADD LK-EVM             TO WS-EVM-SUM.
002090     ADD LK-ACPR            TO WS-ACPR-SUM.
002100     ADD LK-DURATION-MS     TO WS-DUR-SUM.
002110     COMPUTE WS-POWER-SUMSQ = WS-POWER-SUMSQ +
002120             (LK-POWER-LEVEL * LK-POWER-LEVEL).
002130     COMPUTE WS-EVM-SUMSQ   = WS-EVM-SUMSQ +
002140             (LK-EVM * LK-EVM).
002150     COMPUTE WS-ACPR-SUMSQ  = WS-ACPR-SUMSQ +
002160             (LK-ACPR * LK-ACPR).
002170     COMPUTE WS-DUR-SUMSQ   = WS-DUR-SUMSQ +
002180             (LK-DURATION-MS * LK-DURATION-MS).
002190*
002200 100-EXIT.
002210     EXIT.
002220*
002230 200-FINISH-PASS-ONE.
002240*
002250     IF WS-RECORD-COUNT = ZERO
002260        MOVE ZERO TO WS-POWER-MEAN WS-POWER-STDDEV
002270                      WS-EVM-MEAN WS-EVM-STDDEV
002280                      WS-ACPR-MEAN WS-ACPR-STDDEV
002290                      WS-DUR-MEAN WS-DUR-STDDEV
002300        GO TO 200-MOVE-TOTALS.
002310     COMPUTE WS-POWER-MEAN = WS-POWER-SUM / WS-RECORD-COUNT.
002320     COMPUTE WS-EVM-MEAN   = WS-EVM-SUM   / WS-RECORD-COUNT.
002330     COMPUTE WS-ACPR-MEAN  = WS-ACPR-SUM  / WS-RECORD-COUNT.
002340     COMPUTE WS-DUR-MEAN   = WS-DUR-SUM   / WS-RECORD-COUNT.
002350     IF WS-RECORD-COUNT < 2
002360        MOVE ZERO TO WS-POWER-STDDEV WS-EVM-STDDEV
002370                      WS-ACPR-STDDEV WS-DUR-STDDEV
002380     ELSE
002390        PERFORM 220-COMPUTE-STDDEV THRU 220-EXIT.
002400*
002410 200-MOVE-TOTALS.
002420     MOVE WS-POWER-MEAN   TO RT-POWER-MEAN.
002430     MOVE WS-POWER-STDDEV TO RT-POWER-STDDEV.
002440     MOVE WS-EVM-MEAN     TO RT-EVM-MEAN.
002450     MOVE WS-EVM-STDDEV   TO RT-EVM-STDDEV.
002460     MOVE WS-ACPR-MEAN    TO RT-ACPR-MEAN.
002470     MOVE WS-ACPR-STDDEV  TO RT-ACPR-STDDEV.
002480*
002490 200-EXIT.
002500     EXIT.
002510*
002520*    POPULATION STANDARD DEVIATION FOR ALL FOUR METRICS, VARIANCE
002530*    FIRST THEN NEWTON-RAPHSON SQUARE ROOT (NO SQRT INTRINSIC IN
002540*    THIS SHOP'S COMPILER - SEE 240-SQUARE-ROOT).
002550 220-COMPUTE-STDDEV.
002560*
002570     COMPUTE WS-VARIANCE = (WS-POWER-SUMSQ / WS-RECORD-COUNT) -
002580             (WS-POWER-MEAN * WS-POWER-MEAN).
002590     PERFORM 240-SQUARE-ROOT THRU 240-EXIT.
002600     MOVE WS-SQRT-ESTIMATE TO WS-POWER-STDDEV.
002610*
002620     COMPUTE WS-VARIANCE = (WS-EVM-SUMSQ / WS-RECORD-COUNT) -
002630             (WS-EVM-MEAN * WS-EVM-MEAN).
002640     PERFORM 240-SQUARE-ROOT THRU 240-EXIT.
002650     MOVE WS-SQRT-ESTIMATE TO WS-EVM-STDDEV.
002660*
002670     COMPUTE WS-VARIANCE = (WS-ACPR-SUMSQ / WS-RECORD-COUNT) -
002680             (WS-ACPR-MEAN * WS-ACPR-MEAN).
002690     PERFORM 240-SQUARE-ROOT THRU 240-EXIT.
002700     MOVE WS-SQRT-ESTIMATE TO WS-ACPR-STDDEV.
002710*
002720     COMPUTE WS-VARIANCE = (WS-DUR-SUMSQ / WS-RECORD-COUNT) -
002730             (WS-DUR-MEAN * WS-DUR-MEAN).
002740     PERFORM 240-SQUARE-ROOT THRU 240-EXIT.
002750     MOVE WS-SQRT-ESTIMATE TO WS-DUR-STDDEV.
002760*
002770 220-EXIT.
002780     EXIT.
002790*
002800*    NEWTON-RAPHSON SQUARE ROOT OF WS-VARIANCE INTO
002810*    WS-SQRT-ESTIMATE.  A NEGATIVE VARIANCE (ROUNDING NOISE ON A
002820*    SMALL BATCH) IS TREATED AS ZERO.
002830 240-SQUARE-ROOT.
002840*
002850     IF WS-VARIANCE NOT > ZERO
002860        MOVE ZERO TO WS-SQRT-ESTIMATE
002870        GO TO 240-EXIT.
002880     MOVE WS-VARIANCE TO WS-SQRT-ESTIMATE.
002890     MOVE ZERO TO WS-SQRT-ITERATIONS.
002900*
002910 240-ITERATE.
002920     MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PRIOR.
002930     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
002940             (WS-SQRT-ESTIMATE + (WS-VARIANCE / WS-SQRT-ESTIMATE))
002950             / 2.
002960     ADD 1 TO WS-SQRT-ITERATIONS.
002970     IF WS-SQRT-ITERATIONS < 12
002980        IF WS-SQRT-ESTIMATE NOT = WS-SQRT-PRIOR
002990           GO TO 240-ITERATE.
003000*
003010 240-EXIT.
003020     EXIT.
003030*
003040*    PASS TWO.  EVALUATES THE ONE MEASUREMENT PASSED THIS CALL
003050*    AGAINST THE MEANS AND STANDARD DEVIATIONS COMPUTED ON PASS
003060*    ONE.  BUSINESS RULE 5 - HIGH SEVERITY ABOVE 3 SIGMA, MEDIUM
003070*    ABOVE 2 SIGMA, NO ANOMALY RECORD AT OR BELOW 2 SIGMA; THE
003080*    WHOLE BATCH MUST HAVE AT LEAST 3 RECORDS BEFORE ANY METRIC IS
003090*    EVEN LOOKED AT (RF-0692).
003100 300-DETECT.
003110*
003120     MOVE ZERO  TO LK-ANOMALY-COUNT.
003130     MOVE 'N'   TO WS-POWER-HIT WS-EVM-HIT WS-ACPR-HIT WS-DUR-HIT.
003140     IF WS-RECORD-COUNT < 3
003150        GO TO 300-EXIT.
003160     PERFORM 320-CHECK-POWER    THRU 320-EXIT.
003170     PERFORM 322-CHECK-EVM      THRU 322-EXIT.
003180     PERFORM 324-CHECK-ACPR     THRU 324-EXIT.
003190     PERFORM 326-CHECK-DURATION THRU 326-EXIT.
003200*
003210 300-EXIT.
003220     EXIT.
003230*
003240 320-CHECK-POWER.
003250*
003260     IF WS-POWER-STDDEV = ZERO
003270        GO TO 320-EXIT.
003280     COMPUTE WS-RAW-DEVIATION = LK-POWER-LEVEL - WS-POWER-MEAN.
003290     MOVE WS-RAW-DEVIATION TO WS-ABS-DEVIATION.
003300     IF WS-ABS-DEVIATION < ZERO
003310        COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
003320     COMPUTE WS-ABS-Z-SCORE = WS-ABS-DEVIATION / WS-POWER-STDDEV.
003330     IF WS-ABS-Z-SCORE > 2
003340        MOVE 'Y' TO WS-POWER-HIT
003350        ADD 1 TO LK-ANOMALY-COUNT
003360        MOVE SPACES TO AN-ANOMALY-RECORD
003370        MOVE LK-TEST-CASE-ID TO AN-TEST-CASE-ID
003380        MOVE 'POWERLEVEL' TO AN-METRIC
003390        MOVE LK-POWER-LEVEL TO AN-VALUE
003400        MOVE WS-POWER-MEAN TO AN-EXPECTED
003410        MOVE WS-ABS-DEVIATION TO AN-DEVIATION
003420        PERFORM 330-SET-SEVERITY THRU 330-EXIT
003430        MOVE AN-ANOMALY-RECORD TO LK-SLOT-RECORD (LK-ANOMALY-COUNT).
003440*
003450 320-EXIT.
003460     EXIT.
003470*
003480 322-CHECK-EVM.
003490*
003500     IF WS-EVM-STDDEV = ZERO
003510        GO TO 322-EXIT.
003520     COMPUTE WS-RAW-DEVIATION = LK-EVM - WS-EVM-MEAN.
003530     MOVE WS-RAW-DEVIATION TO WS-ABS-DEVIATION.
003540     IF WS-ABS-DEVIATION < ZERO
003550        COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
003560     COMPUTE WS-ABS-Z-SCORE = WS-ABS-DEVIATION / WS-EVM-STDDEV.
003570     IF WS-ABS-Z-SCORE > 2
003580        MOVE 'Y' TO WS-EVM-HIT
003590        ADD 1 TO LK-ANOMALY-COUNT
003600        MOVE SPACES TO AN-ANOMALY-RECORD
003610        MOVE LK-TEST-CASE-ID TO AN-TEST-CASE-ID
003620        MOVE 'EVM       ' TO AN-METRIC
003630        MOVE LK-EVM TO AN-VALUE
003640        MOVE WS-EVM-MEAN TO AN-EXPECTED
003650        MOVE WS-ABS-DEVIATION TO AN-DEVIATION
003660        PERFORM 330-SET-SEVERITY THRU 330-EXIT
003670        MOVE AN-ANOMALY-RECORD TO LK-SLOT-RECORD (LK-ANOMALY-COUNT).
003680*
003690 322-EXIT.
003700     EXIT.
003710*
003720 324-CHECK-ACPR.
003730*
003740     IF WS-ACPR-STDDEV = ZERO
003750        GO TO 324-EXIT.
003760     COMPUTE WS-RAW-DEVIATION = LK-ACPR - WS-ACPR-MEAN.
003770     MOVE WS-RAW-DEVIATION TO WS-ABS-DEVIATION.
003780     IF WS-ABS-DEVIATION < ZERO
003790        COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
003800     COMPUTE WS-ABS-Z-SCORE = WS-ABS-DEVIATION / WS-ACPR-STDDEV.
003810     IF WS-ABS-Z-SCORE > 2
003820        MOVE 'Y' TO WS-ACPR-HIT
003830        ADD 1 TO LK-ANOMALY-COUNT
003840        MOVE SPACES TO AN-ANOMALY-RECORD
003850        MOVE LK-TEST-CASE-ID TO AN-TEST-CASE-ID
003860        MOVE 'ACPR      ' TO AN-METRIC
003870        MOVE LK-ACPR TO AN-VALUE
003880        MOVE WS-ACPR-MEAN TO AN-EXPECTED
003890        MOVE WS-ABS-DEVIATION TO AN-DEVIATION
003900        PERFORM 330-SET-SEVERITY THRU 330-EXIT
003910        MOVE AN-ANOMALY-RECORD TO LK-SLOT-RECORD (LK-ANOMALY-COUNT).
003920*
003930 324-EXIT.
003940     EXIT.
003950*
003960*    DURATION IS HIGH-ONLY, Z-SCORE ABOVE 3.0, NO MEDIUM TIER -
003970*    RF-0553/RF-0692 ABOVE.  AN-DEVIATION HOLDS THE Z-SCORE ITSELF
003980*    FOR THIS METRIC RATHER THAN A RAW MILLISECOND DEVIATION.
003990 326-CHECK-DURATION.
004000*
004010     IF WS-DUR-STDDEV = ZERO
004020        GO TO 326-EXIT.
004030     COMPUTE WS-RAW-DEVIATION = LK-DURATION-MS - WS-DUR-MEAN.
004040     MOVE WS-RAW-DEVIATION TO WS-ABS-DEVIATION.
004050     IF WS-ABS-DEVIATION < ZERO
004060        COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
004070     COMPUTE WS-ABS-Z-SCORE = WS-ABS-DEVIATION / WS-DUR-STDDEV.
004080     IF WS-ABS-Z-SCORE > 3
004090        MOVE 'Y' TO WS-DUR-HIT
004100        ADD 1 TO LK-ANOMALY-COUNT
004110        MOVE SPACES TO AN-ANOMALY-RECORD
004120        MOVE LK-TEST-CASE-ID TO AN-TEST-CASE-ID
004130        MOVE 'DURATION  ' TO AN-METRIC
004140        MOVE LK-DURATION-MS TO AN-VALUE
004150        MOVE WS-DUR-MEAN TO AN-EXPECTED
004160        MOVE WS-ABS-Z-SCORE TO AN-DEVIATION
004170        MOVE 'HIGH  ' TO AN-SEVERITY
004180        MOVE AN-ANOMALY-RECORD TO LK-SLOT-RECORD (LK-ANOMALY-COUNT).
004190*
004200 326-EXIT.
004210     EXIT.
004220*
004230*    WS-ABS-Z-SCORE IS STILL SET FROM WHICHEVER 32X PARAGRAPH
004240*    CALLED IN HERE - NOT USED BY 326, WHICH SETS ITS OWN
004250*    SEVERITY DIRECTLY SINCE IT HAS ONLY THE ONE TIER.
004260 330-SET-SEVERITY.
004270*
004280     IF WS-ABS-Z-SCORE > 3
004290        MOVE 'HIGH  ' TO AN-SEVERITY
004300     ELSE
004310        MOVE 'MEDIUM' TO AN-SEVERITY.
004320*
004330 330-EXIT.
004340     EXIT.
