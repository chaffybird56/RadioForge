000010******************************************************** RFCPAN
000020*                                                              *
000030*   RFCPAN  --  STATISTICAL ANOMALY RECORD                    *
000040*                                                              *
000050*   WRITTEN BY RFANLYZ (CALLED FROM RFREPRT'S SECOND PASS)     *
000060*   FOR EVERY MEASUREMENT WHOSE DEVIATION FROM THE BATCH MEAN  *
000070*   EXCEEDS TWO OR THREE POPULATION STANDARD DEVIATIONS.       *
000080*   AN-VALUE/AN-EXPECTED/AN-DEVIATION HOLD RAW DEVIATION       *
000090*   UNITS FOR POWER/EVM/ACPR AND A Z-SCORE FOR DURATION - SEE  *
000100*   RFANLYZ PARAGRAPH 300-DETECT.                              *
000110*                                                              *
000120* MAINT HIST:                                                  *
000130*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000140*                                                              *
000150******************************************************************
000160 01  AN-ANOMALY-RECORD.
000170     05  AN-TEST-CASE-ID           PIC X(20).
000180     05  AN-METRIC                 PIC X(10).
000190         88  AN-METRIC-POWERLEVEL  VALUE 'POWERLEVEL'.
000200         88  AN-METRIC-EVM         VALUE 'EVM       '.
000210         88  AN-METRIC-ACPR        VALUE 'ACPR      '.
000220         88  AN-METRIC-DURATION    VALUE 'DURATION  '.
000230     05  AN-VALUE                  PIC S9(9)V9(2) COMP-3.
000240     05  AN-EXPECTED               PIC S9(9)V9(2) COMP-3.
000250     05  AN-DEVIATION              PIC S9(9)V9(2) COMP-3.
000260     05  AN-SEVERITY               PIC X(06).
000270         88  AN-SEV-LOW            VALUE 'LOW   '.
000280         88  AN-SEV-MEDIUM         VALUE 'MEDIUM'.
000290         88  AN-SEV-HIGH           VALUE 'HIGH  '.
000300     05  FILLER                    PIC X(06).
