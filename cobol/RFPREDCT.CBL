000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPREDCT.
000120 AUTHOR.        J D SATTERFIELD.
000130 INSTALLATION.  RADIOFORGE MIS - BATCH SYSTEMS GROUP.
000140 DATE-WRITTEN.  09/14/94.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                   *
000200*   RFPREDCT  --  RF TEST CASE FAILURE PREDICTION                 *
000210*                                                                   *
000220*   DRIVEN BY TESTCASE.DAT, ONE TEST CASE AT A TIME.  FOR EACH     *
000230*   TEST CASE THIS PROGRAM RE-OPENS MEASURE.DAT AND RESULTS.DAT    *
000240*   AND WALKS THE WHOLE HISTORY IN STEP, KEEPING ONLY THE PAIRS    *
000250*   THAT BELONG TO THE CURRENT TEST CASE.  A PASS COUNT AND A      *
000260*   TOTAL COUNT ARE KEPT FOR THE FAILURE PROBABILITY AND ITS       *
000270*   CONFIDENCE BAND, POWER LEVEL AND EVM ARE SUMMED OVER PASSED    *
000280*   PAIRS ONLY FOR THE PREDICTED POWER/EVM MEAN, AND EVERY PAIR'S  *
000290*   DURATION - REGARDLESS OF STATUS - IS RELEASED TO A SORT WORK   *
000300*   FILE SO THE MEDIAN DURATION CAN BE TAKEN OFF THE MIDDLE OF A   *
000310*   TRUE ASCENDING SORT RATHER THAN ESTIMATED.  ONE PREDICTION-    *
000320*   RESULT RECORD IS WRITTEN TO PREDICT.DAT PER TEST CASE.         *
000330*                                                                   *
000340*   THIS IS AN N-TIMES-THROUGH-THE-HISTORY PROGRAM, NOT A SINGLE   *
000350*   PASS - ACCEPTABLE GIVEN THE CATALOG AND HISTORY VOLUMES THIS   *
000360*   RUNS AGAINST.  SEE 420-SCAN-HISTORY IF THAT EVER CHANGES.      *
000370*                                                                   *
000380*-----------------------------------------------------------------*
000390*
000400*    CHANGE LOG
000410*-----------------------------------------------------------------*
000420*  DATE       BY   TICKET     DESCRIPTION
000430*-----------------------------------------------------------------*
000440*  09/14/94   JDS  RF-0316    ORIGINAL PROGRAM - FAILURE
000450*                             PROBABILITY AND CONFIDENCE BAND ONLY
000460*  02/11/97   JDS  RF-0391    ADD PREDICTED POWER AND EVM MEANS
000470*                             OVER PASSED HISTORY
000480*  08/30/98   CWP  RF-0434    YEAR 2000 READINESS - NO DATE MATH
000490*                             IN THIS PROGRAM, REVIEWED AND
000500*                             CERTIFIED Y2K CLEAN
000510*  03/19/13   BTW  RF-0693    ADD PREDICTED DURATION - TRUE MEDIAN
000520*                             OF ALL HISTORY VIA SORT WORK FILE,
000530*                             NOT AN AVERAGE
000540*  06/05/24   RFT  RF-1140    RECAST FOR THE SHARED RFCPTC/RFCPMX/
000550*                             RFCPTR/RFCPPR COPYBOOKS - NO LOGIC
000560*                             CHANGE
000570*-----------------------------------------------------------------*
000580*
000590 ENVIRONMENT DIVISION.
000600*
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.   IBM-390.
000630 OBJECT-COMPUTER.   IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*
000700     SELECT TESTCASE-FILE   ASSIGN TO UT-S-TESTCSE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS  IS WS-TESTCASE-STATUS.
000730*
000740     SELECT MEASURE-FILE    ASSIGN TO UT-S-MEASURE
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS  IS WS-MEASURE-STATUS.
000770*
000780     SELECT RESULTS-FILE    ASSIGN TO UT-S-RESULTS
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-RESULTS-STATUS.
000810*
000820     SELECT PREDICT-FILE    ASSIGN TO UT-S-PREDICT
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS  IS WS-PREDICT-STATUS.
000850*
000860     SELECT SORTWK-FILE     ASSIGN TO UT-S-SORTWK1.
000870*
000880 DATA DIVISION.
000890*
000900 FILE SECTION.
000910*
000920 FD  TESTCASE-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD.
000950     COPY RFCPTC.
000960*
000970 FD  MEASURE-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD.
001000     COPY RFCPMX.
001010*
001020 FD  RESULTS-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050     COPY RFCPTR.
001060*
001070 FD  PREDICT-FILE
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD.
001100     COPY RFCPPR.
001110*
001120*    ONE FIELD IS ALL THE SORT NEEDS - A TEST CASE'S WHOLE HISTORY
001130*    OF DURATIONS, SORTED ASCENDING, WITH THE MIDDLE ONE (OR THE
001140*    AVERAGE OF THE MIDDLE TWO) TAKEN AS THE MEDIAN IN 448.
001150 SD  SORTWK-FILE
001160     RECORD CONTAINS 8 CHARACTERS.
001170 01  SW-DURATION-RECORD.
001180     05  SW-DURATION-MS         PIC S9(9) COMP-3.
001190     05  FILLER                 PIC X(03).
001200*
001210 WORKING-STORAGE SECTION.
001220*
001230 77  WS-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
001240*
001250 01  WS-FILE-STATUS-CODES.
001260     05  WS-TESTCASE-STATUS     PIC X(02)  VALUE '00'.
001270         88  TESTCASE-OK        VALUE '00'.
001280         88  TESTCASE-AT-EOF    VALUE '10'.
001290     05  WS-MEASURE-STATUS      PIC X(02)  VALUE '00'.
001300         88  MEASURE-OK         VALUE '00'.
001310         88  MEASURE-AT-EOF     VALUE '10'.
001320     05  WS-RESULTS-STATUS      PIC X(02)  VALUE '00'.
001330         88  RESULTS-OK         VALUE '00'.
001340         88  RESULTS-AT-EOF     VALUE '10'.
001350     05  WS-PREDICT-STATUS      PIC X(02)  VALUE '00'.
001360         88  PREDICT-OK         VALUE '00'.
001370     05  FILLER                 PIC X(02).
001380*
001390 01  WS-PROGRAM-SWITCHES.
001400     05  WS-EOF-TESTCASE-SW     PIC X(03)  VALUE 'NO '.
001410         88  EOF-TESTCASE       VALUE 'YES'.
001420     05  WS-EOF-PAIR-SW         PIC X(03)  VALUE 'NO '.
001430         88  EOF-PAIR           VALUE 'YES'.
001440     05  WS-EOF-SORTWK-SW       PIC X(03)  VALUE 'NO '.
001450         88  EOF-SORTWK         VALUE 'YES'.
001460     05  FILLER                 PIC X(03).
001470*
001480*    CURRENT TEST CASE'S ID, HELD OUTSIDE TC-TEST-CASE-RECORD SO
001490*    IT SURVIVES THE RE-OPEN OF MEASURE-FILE/RESULTS-FILE IN 422.
001500 01  WS-CURRENT-TC-ID           PIC X(20).
001510*
001520*    ONE TEST CASE'S HISTORY TOTALS, RESET IN 410 BEFORE EACH
001530*    TEST CASE'S SCAN.
001540 01  WS-HIST-ACCUMULATORS.
001550     05  WS-HIST-N              PIC S9(7) COMP VALUE ZERO.
001560     05  WS-HIST-PASSED-CTR     PIC S9(7) COMP VALUE ZERO.
001570     05  WS-HIST-POWER-SUM      PIC S9(9)V9(4) COMP VALUE ZERO.
001580     05  WS-HIST-EVM-SUM        PIC S9(9)V9(4) COMP VALUE ZERO.
001590     05  FILLER                 PIC X(04).
001600*
001610*    SAME LAYOUT AS WS-HIST-ACCUMULATORS BUT VIEWED AS ONE FLAT
001620*    STRING OF DIGITS FOR A DEBUG DISPLAY IF ONE IS EVER NEEDED.
001630 01  WS-HIST-ACCUMULATORS-R REDEFINES WS-HIST-ACCUMULATORS.
001640     05  WS-HIST-ACCUM-FLAT     PIC X(28).
001650*
001660 01  WS-PREDICTION-WORK.
001670     05  WS-FAILURE-PROB        PIC S9(1)V9(4) COMP VALUE ZERO.
001680     05  WS-HIST-POWER-MEAN     PIC S9(3)V9(2) COMP VALUE ZERO.
001690     05  WS-HIST-EVM-MEAN       PIC S9(3)V9(2) COMP VALUE ZERO.
001700     05  WS-MEDIAN-DURATION     PIC S9(9) COMP VALUE ZERO.
001710     05  FILLER                 PIC X(04).
001720*
001730*    SAME LAYOUT AS WS-PREDICTION-WORK BUT VIEWED AS ONE FLAT
001740*    STRING OF DIGITS - SAME PURPOSE AS WS-HIST-ACCUMULATORS-R.
001750 01  WS-PREDICTION-WORK-R REDEFINES WS-PREDICTION-WORK.
001760     05  WS-PREDICTION-FLAT     PIC X(20).
001770*
001780*    SCRATCH PAIR FOR THE EVEN-COUNT MEDIAN AVERAGE IN 448.
001790 01  WS-MEDIAN-SCRATCH.
001800     05  WS-DUR-HALF            PIC S9(9) COMP VALUE ZERO.
001810     05  WS-DUR-REMAINDER       PIC S9(9) COMP VALUE ZERO.
001820     05  WS-DUR-LOW             PIC S9(9) COMP VALUE ZERO.
001830     05  WS-DUR-HIGH            PIC S9(9) COMP VALUE ZERO.
001840     05  FILLER                 PIC X(04).
001850*
001860*    ONE TEST CASE'S SORTED DURATION HISTORY, LOADED BACK FROM
001870*    SORTWK-FILE IN 430 SO 448 CAN INDEX STRAIGHT TO THE MIDDLE
001880*    ENTRY (OR ENTRIES) RATHER THAN RE-SCANNING THE SORT FILE.
001890*    2000 ENTRIES IS WELL PAST ANY ONE TEST CASE'S RUN HISTORY.
001900 01  WS-DUR-TABLE-AREA.
001910     05  WS-DUR-TABLE-COUNT     PIC S9(7) COMP VALUE ZERO.
001920     05  WS-DUR-TABLE OCCURS 2000 TIMES
001930                       INDEXED BY WS-DTX
001940                       PIC S9(9) COMP.
001950*
001960*    SAME TABLE VIEWED AS ONE FLAT STRING OF DIGITS - USED ONLY
001970*    TO CLEAR THE WHOLE AREA IN ONE MOVE AT THE START OF 410.
001980 01  WS-DUR-TABLE-AREA-R REDEFINES WS-DUR-TABLE-AREA.
001990     05  FILLER                 PIC S9(7) COMP.
002000     05  WS-DUR-TABLE-FLAT       PIC X(8000).
002010*
002020 01  WS-ACCUMULATORS.
002030     05  WS-TESTCASE-READ-CTR   PIC S9(7) COMP VALUE ZERO.
002040     05  WS-PREDICTION-CTR      PIC S9(7) COMP VALUE ZERO.
002050     05  FILLER                 PIC X(04).
002060*
002070 01  WS-DISPLAY-LINE            PIC X(80).
002080*
002090 PROCEDURE DIVISION.
002100*
002110 000-MAINLINE.
002120*
002130     DISPLAY 'RFPREDCT RUNNING'.
002140     OPEN INPUT  TESTCASE-FILE.
002150     OPEN OUTPUT PREDICT-FILE.
002160     PERFORM 300-READ-TESTCASE THRU 300-EXIT.
002170     PERFORM 400-PROCESS-TESTCASE THRU 400-EXIT
002180         UNTIL EOF-TESTCASE.
002190     PERFORM 550-LOG-SUMMARY THRU 550-EXIT.
002200     CLOSE TESTCASE-FILE.
002210     CLOSE PREDICT-FILE.
002220     MOVE ZERO TO RETURN-CODE.
002230     GOBACK.
002240*
002250 300-READ-TESTCASE.
002260*
002270     READ TESTCASE-FILE
002280         AT END MOVE 'YES' TO WS-EOF-TESTCASE-SW
002290                GO TO 300-EXIT.
002300     ADD 1 TO WS-TESTCASE-READ-CTR.
002310*
002320 300-EXIT.
002330     EXIT.
002340*
002350 400-PROCESS-TESTCASE.
002360*
002370     MOVE TC-TEST-CASE-ID TO WS-CURRENT-TC-ID.
002380     PERFORM 410-INIT-HISTORY THRU 410-EXIT.
002390     PERFORM 420-SCAN-HISTORY THRU 420-EXIT.
002400     PERFORM 440-COMPUTE-PREDICTION THRU 440-EXIT.
002410     PERFORM 460-WRITE-PREDICTION THRU 460-EXIT.
002420     PERFORM 300-READ-TESTCASE THRU 300-EXIT.
002430*
002440 400-EXIT.
002450     EXIT.
002460*
002470 410-INIT-HISTORY.
002480*
002490     MOVE ZERO TO WS-HIST-N.
002500     MOVE ZERO TO WS-HIST-PASSED-CTR.
002510     MOVE ZERO TO WS-HIST-POWER-SUM.
002520     MOVE ZERO TO WS-HIST-EVM-SUM.
002530     MOVE ZERO TO WS-DUR-TABLE-COUNT.
002540*
002550 410-EXIT.
002560     EXIT.
002570*
002580*    ONE TEST CASE'S SCAN OF THE WHOLE MEASURE.DAT/RESULTS.DAT
002590*    HISTORY.  THE SORT'S INPUT PROCEDURE RE-OPENS BOTH FILES,
002600*    WALKS THEM IN STEP AND RELEASES ONE DURATION PER MATCHING
002610*    PAIR; THE OUTPUT PROCEDURE LOADS THE SORTED DURATIONS INTO
002620*    WS-DUR-TABLE FOR 448 TO INDEX DIRECTLY.
002630 420-SCAN-HISTORY.
002640*
002650     SORT SORTWK-FILE
002660         ON ASCENDING KEY SW-DURATION-MS
002670         INPUT PROCEDURE 422-SCAN-AND-RELEASE THRU 422-EXIT
002680         OUTPUT PROCEDURE 430-RETURN-SORTED THRU 430-EXIT.
002690*
002700 420-EXIT.
002710     EXIT.
002720*
002730 422-SCAN-AND-RELEASE.
002740*
002750     OPEN INPUT MEASURE-FILE.
002760     OPEN INPUT RESULTS-FILE.
002770     MOVE 'NO ' TO WS-EOF-PAIR-SW.
002780     PERFORM 424-READ-PAIR THRU 424-EXIT.
002790     PERFORM 426-FILTER-AND-RELEASE THRU 426-EXIT
002800         UNTIL EOF-PAIR.
002810     CLOSE MEASURE-FILE.
002820     CLOSE RESULTS-FILE.
002830*
002840 422-EXIT.
002850     EXIT.
002860*
002870*    MX-TEST-CASE-ID AND THE PAIRED TR-TEST-EXECUTION-RESULT ARE
002880*    IN STEP FOR THE SAME REASON THEY ARE IN RFREPRT - RFSCORE
002890*    WRITES THE NTH RESULT FOR THE NTH MEASUREMENT.
002900 424-READ-PAIR.
002910*
002920     READ MEASURE-FILE
002930         AT END MOVE 'YES' TO WS-EOF-PAIR-SW
002940                GO TO 424-EXIT.
002950     READ RESULTS-FILE
002960         AT END MOVE 'YES' TO WS-EOF-PAIR-SW
002970                GO TO 424-EXIT.
002980*
002990 424-EXIT.
003000     EXIT.
003010*
003020 426-FILTER-AND-RELEASE.
003030*
003040     IF MX-TEST-CASE-ID NOT = WS-CURRENT-TC-ID
003050        GO TO 426-SKIP.
003060     ADD 1 TO WS-HIST-N.
003070     IF TR-IS-PASSED
003080        ADD 1 TO WS-HIST-PASSED-CTR
003090        ADD MX-POWER-LEVEL TO WS-HIST-POWER-SUM
003100        ADD MX-EVM         TO WS-HIST-EVM-SUM.
003110     MOVE MX-DURATION-MS TO SW-DURATION-MS.
003120     RELEASE SW-DURATION-RECORD.
003130 426-SKIP.
003140     PERFORM 424-READ-PAIR THRU 424-EXIT.
003150*
003160 426-EXIT.
003170     EXIT.
003180*
003190 430-RETURN-SORTED.
003200*
003210     MOVE 'NO ' TO WS-EOF-SORTWK-SW.
003220     PERFORM 432-RETURN-ONE THRU 432-EXIT
003230         UNTIL EOF-SORTWK.
003240*
003250 430-EXIT.
003260     EXIT.
003270*
003280 432-RETURN-ONE.
003290*
003300     RETURN SORTWK-FILE
003310         AT END MOVE 'YES' TO WS-EOF-SORTWK-SW
003320                GO TO 432-EXIT.
003330     ADD 1 TO WS-DUR-TABLE-COUNT.
003340     SET WS-DTX TO WS-DUR-TABLE-COUNT.
003350     MOVE SW-DURATION-MS TO WS-DUR-TABLE (WS-DTX).
003360*
003370 432-EXIT.
003380     EXIT.
003390*
003400*    BUSINESS RULES 6 THROUGH 10 - FAILURE PROBABILITY, ITS
003410*    CONFIDENCE BAND AND RECOMMENDATION CODE, PREDICTED POWER
003420*    AND EVM OVER PASSED HISTORY ONLY, AND THE TRUE MEDIAN
003430*    DURATION OVER ALL HISTORY.
003440 440-COMPUTE-PREDICTION.
003450*
003460     IF WS-HIST-N = 0
003470        MOVE .5000 TO WS-FAILURE-PROB
003480     ELSE
003490        COMPUTE WS-FAILURE-PROB ROUNDED =
003500            1 - (WS-HIST-PASSED-CTR / WS-HIST-N).
003510     PERFORM 442-SET-CONFIDENCE THRU 442-EXIT.
003520     PERFORM 444-SET-RECOMMENDATION THRU 444-EXIT.
003530     PERFORM 446-SET-PREDICTED-POWER-EVM THRU 446-EXIT.
003540     PERFORM 448-SET-PREDICTED-DURATION THRU 448-EXIT.
003550*
003560 440-EXIT.
003570     EXIT.
003580*
003590*    RULE 7 - N OF ZERO IS INSUFFICIENT DATA, NOT LOW CONFIDENCE.
003600 442-SET-CONFIDENCE.
003610*
003620     IF WS-HIST-N = 0
003630        MOVE 'INSUFF' TO PR-CONFIDENCE
003640     ELSE
003650     IF WS-HIST-N >= 20
003660        MOVE 'HIGH  ' TO PR-CONFIDENCE
003670     ELSE
003680     IF WS-HIST-N >= 10
003690        MOVE 'MEDIUM' TO PR-CONFIDENCE
003700     ELSE
003710        MOVE 'LOW   ' TO PR-CONFIDENCE.
003720*
003730 442-EXIT.
003740     EXIT.
003750*
003760*    RULE 8 - SKIPPED (INSUFFICIENT DATA CODE SET DIRECTLY) WHEN
003770*    THE BATCH HAS NO HISTORY FOR THIS TEST CASE AT ALL.
003780 444-SET-RECOMMENDATION.
003790*
003800     IF WS-HIST-N = 0
003810        MOVE 'INSUFFICIENT_DATA   ' TO PR-RECOMMENDATION-CODE
003820     ELSE
003830     IF WS-FAILURE-PROB > .70
003840        MOVE 'HIGH_RISK           ' TO PR-RECOMMENDATION-CODE
003850     ELSE
003860     IF WS-FAILURE-PROB > .40
003870        MOVE 'MODERATE_RISK       ' TO PR-RECOMMENDATION-CODE
003880     ELSE
003890        MOVE 'LOW_RISK            ' TO PR-RECOMMENDATION-CODE.
003900*
003910 444-EXIT.
003920     EXIT.
003930*
003940*    RULE 9 - NO PASSED HISTORY LEAVES THE PREDICTED VALUE OFF,
003950*    NOT DEFAULTED TO ZERO.  SEE RFCPPR'S AVAILABILITY SWITCHES.
003960 446-SET-PREDICTED-POWER-EVM.
003970*
003980     MOVE ZERO TO PR-PREDICTED-POWER.
003990     MOVE ZERO TO PR-PREDICTED-EVM.
004000     IF WS-HIST-PASSED-CTR = 0
004010        MOVE 'N' TO PR-POWER-AVAIL-SW
004020        MOVE 'N' TO PR-EVM-AVAIL-SW
004030     ELSE
004040        COMPUTE WS-HIST-POWER-MEAN ROUNDED =
004050            WS-HIST-POWER-SUM / WS-HIST-PASSED-CTR
004060        COMPUTE WS-HIST-EVM-MEAN ROUNDED =
004070            WS-HIST-EVM-SUM / WS-HIST-PASSED-CTR
004080        MOVE WS-HIST-POWER-MEAN TO PR-PREDICTED-POWER
004090        MOVE WS-HIST-EVM-MEAN   TO PR-PREDICTED-EVM
004100        MOVE 'Y' TO PR-POWER-AVAIL-SW
004110        MOVE 'Y' TO PR-EVM-AVAIL-SW.
004120*
004130 446-EXIT.
004140     EXIT.
004150*
004160*    RULE 10 - MEDIAN OVER ALL HISTORY, NOT JUST PASSED, TAKEN
004170*    OFF THE MIDDLE OF THE TRUE ASCENDING SORT LOADED IN 430 -
004180*    EVEN COUNT AVERAGES THE TWO MIDDLE ENTRIES, ODD COUNT TAKES
004190*    THE SINGLE MIDDLE ENTRY.
004200 448-SET-PREDICTED-DURATION.
004210*
004220     IF WS-DUR-TABLE-COUNT = 0
004230        MOVE ZERO TO WS-MEDIAN-DURATION
004240        GO TO 448-STAMP.
004250     DIVIDE WS-DUR-TABLE-COUNT BY 2
004260         GIVING WS-DUR-HALF
004270         REMAINDER WS-DUR-REMAINDER.
004280     IF WS-DUR-REMAINDER = 0
004290        SET WS-DTX TO WS-DUR-HALF
004300        MOVE WS-DUR-TABLE (WS-DTX) TO WS-DUR-LOW
004310        SET WS-DTX UP BY 1
004320        MOVE WS-DUR-TABLE (WS-DTX) TO WS-DUR-HIGH
004330        COMPUTE WS-MEDIAN-DURATION ROUNDED =
004340            (WS-DUR-LOW + WS-DUR-HIGH) / 2
004350     ELSE
004360        SET WS-DTX TO WS-DUR-HALF
004370        SET WS-DTX UP BY 1
004380        MOVE WS-DUR-TABLE (WS-DTX) TO WS-MEDIAN-DURATION.
004390 448-STAMP.
004400     MOVE WS-MEDIAN-DURATION TO PR-PREDICTED-DURATION-MS.
004410*
004420 448-EXIT.
004430     EXIT.
004440*
004450 460-WRITE-PREDICTION.
004460*
004470     MOVE WS-CURRENT-TC-ID TO PR-TEST-CASE-ID.
004480     MOVE WS-FAILURE-PROB  TO PR-FAILURE-PROBABILITY.
004490     WRITE PR-PREDICTION-RESULT.
004500     ADD 1 TO WS-PREDICTION-CTR.
004510*
004520 460-EXIT.
004530     EXIT.
004540*
004550 550-LOG-SUMMARY.
004560*
004570     MOVE SPACES TO WS-DISPLAY-LINE.
004580     STRING 'RFPREDCT TEST CASES READ.......: '
004590            WS-TESTCASE-READ-CTR
004600         DELIMITED BY SIZE INTO WS-DISPLAY-LINE.
004610     DISPLAY WS-DISPLAY-LINE.
004620     MOVE SPACES TO WS-DISPLAY-LINE.
004630     STRING 'RFPREDCT PREDICTIONS WRITTEN...: '
004640            WS-PREDICTION-CTR
004650         DELIMITED BY SIZE INTO WS-DISPLAY-LINE.
004660     DISPLAY WS-DISPLAY-LINE.
004670     DISPLAY 'RFPREDCT END OF JOB'.
004680*
004690 550-EXIT.
004700     EXIT.
