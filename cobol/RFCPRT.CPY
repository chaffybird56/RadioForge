000010******************************************************** RFCPRT
000020*                                                              *
000030*   RFCPRT  --  REPORT CONTROL-TOTAL ACCUMULATOR RECORD        *
000040*                                                              *
000050*   THE ONE CONTROL-BREAK TOTAL LINE RFREPRT WRITES PER RUN -  *
000060*   THE BATCH IS THE ONLY CONTROL FIELD (SELECTION IS MADE     *
000070*   UPSTREAM OF RFREPRT BY DATE RANGE, TEST CASE OR            *
000080*   TECHNOLOGY - THERE IS NO NESTED BREAK HERE).  WRITTEN      *
000090*   EVEN WHEN THE BATCH IS EMPTY, ALL COUNTS ZEROED.           *
000100*                                                              *
000110* MAINT HIST:                                                  *
000120*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000130*                                                              *
000140******************************************************************
000150 01  RT-REPORT-TOTALS.
000160     05  RT-TEST-SUITE             PIC X(40).
000170     05  RT-TOTAL-TESTS            PIC S9(7) COMP-3.
000180     05  RT-PASSED-TESTS           PIC S9(7) COMP-3.
000190     05  RT-FAILED-TESTS           PIC S9(7) COMP-3.
000200     05  RT-ERROR-TESTS            PIC S9(7) COMP-3.
000210     05  RT-PASS-RATE              PIC S9(3)V9(2) COMP-3.
000220     05  RT-TOTAL-DURATION-MS      PIC S9(11) COMP-3.
000230     05  RT-POWER-MEAN             PIC S9(5)V9(2) COMP-3.
000240     05  RT-POWER-STDDEV           PIC S9(5)V9(2) COMP-3.
000250     05  RT-EVM-MEAN               PIC S9(3)V9(2) COMP-3.
000260     05  RT-EVM-STDDEV             PIC S9(3)V9(2) COMP-3.
000270     05  RT-ACPR-MEAN              PIC S9(3)V9(2) COMP-3.
000280     05  RT-ACPR-STDDEV            PIC S9(3)V9(2) COMP-3.
000290     05  FILLER                    PIC X(05).
