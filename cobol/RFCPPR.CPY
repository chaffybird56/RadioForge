000010******************************************************** RFCPPR
000020*                                                              *
000030*   RFCPPR  --  FAILURE-PROBABILITY PREDICTION RECORD          *
000040*                                                              *
000050*   OUTPUT OF RFPREDCT'S HISTORY SCAN FOR ONE TEST CASE ID.    *
000060*   PR-PREDICTED-POWER AND PR-PREDICTED-EVM EACH CARRY A       *
000070*   COMPANION "NOT AVAILABLE" SWITCH SINCE A TEST CASE WITH    *
000080*   NO PASSED HISTORY HAS NO MEANINGFUL MEAN - LEFT OFF        *
000090*   RATHER THAN DEFAULTED TO ZERO.  SEE BUSINESS RULE 9.       *
000100*                                                              *
000110* MAINT HIST:                                                  *
000120*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000130*                                                              *
000140******************************************************************
000150 01  PR-PREDICTION-RESULT.
000160     05  PR-TEST-CASE-ID           PIC X(20).
000170     05  PR-FAILURE-PROBABILITY    PIC S9(1)V9(4) COMP-3.
000180     05  PR-CONFIDENCE             PIC X(06).
000190         88  PR-CONF-LOW           VALUE 'LOW   '.
000200         88  PR-CONF-MEDIUM        VALUE 'MEDIUM'.
000210         88  PR-CONF-HIGH          VALUE 'HIGH  '.
000220         88  PR-CONF-INSUFFICIENT  VALUE 'INSUFF'.
000230     05  PR-RECOMMENDATION-CODE    PIC X(20).
000240         88  PR-REC-HIGH-RISK      VALUE 'HIGH_RISK           '.
000250         88  PR-REC-MODERATE-RISK  VALUE 'MODERATE_RISK       '.
000260         88  PR-REC-LOW-RISK       VALUE 'LOW_RISK            '.
000270         88  PR-REC-INSUFF-DATA    VALUE 'INSUFFICIENT_DATA   '.
000280     05  PR-PREDICTED-POWER        PIC S9(3)V9(2) COMP-3.
000290     05  PR-POWER-AVAIL-SW         PIC X(01).
000300         88  PR-POWER-AVAILABLE    VALUE 'Y'.
000310         88  PR-POWER-NOT-AVAIL    VALUE 'N'.
000320     05  PR-PREDICTED-EVM          PIC S9(3)V9(2) COMP-3.
000330     05  PR-EVM-AVAIL-SW           PIC X(01).
000340         88  PR-EVM-AVAILABLE      VALUE 'Y'.
000350         88  PR-EVM-NOT-AVAIL      VALUE 'N'.
000360     05  PR-PREDICTED-DURATION-MS  PIC S9(9) COMP-3.
000370     05  FILLER                    PIC X(08).
