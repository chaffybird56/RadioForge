000010******************************************************** RFCPMX
000020*                                                              *
000030*   RFCPMX  --  RF TEST MEASUREMENT RECORD                    *
000040*                                                              *
000050*   ONE EXECUTED TEST'S MEASURED RESULTS - THE INPUT TO        *
000060*   RFSCORE'S PASS/FAIL SCORING AND THE BATCH INPUT TO         *
000070*   RFREPRT AND RFPREDCT.  MX-STATUS IS BLANK/RUNNING ON       *
000080*   THE WAY IN TO RFSCORE AND HOLDS THE SCORED RESULT ON       *
000090*   THE WAY OUT TO MEASURE.DAT'S DOWNSTREAM READERS.           *
000100*                                                              *
000110* MAINT HIST:                                                  *
000120*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000130*                                                              *
000140******************************************************************
000150 01  MX-MEASUREMENT-RECORD.
000160     05  MX-TEST-CASE-ID           PIC X(20).
000170     05  MX-TEST-CASE-NAME         PIC X(40).
000180     05  MX-TECHNOLOGY             PIC X(10).
000190     05  MX-POWER-LEVEL            PIC S9(3)V9(2) COMP-3.
000200     05  MX-FREQUENCY-HZ           PIC S9(11) COMP-3.
000210     05  MX-EVM                    PIC S9(3)V9(2) COMP-3.
000220     05  MX-ACPR                   PIC S9(3)V9(2) COMP-3.
000230     05  MX-DURATION-MS            PIC S9(9) COMP-3.
000240     05  MX-STATUS                 PIC X(07).
000250         88  MX-IS-RUNNING         VALUE 'RUNNING'.
000260         88  MX-IS-PASSED          VALUE 'PASSED '.
000270         88  MX-IS-FAILED          VALUE 'FAILED '.
000280         88  MX-IS-ERROR           VALUE 'ERROR  '.
000290     05  FILLER                    PIC X(03).
