000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFREPRT.
000120 AUTHOR.        M L KOWALCZYK.
000130 INSTALLATION.  RADIOFORGE MIS - BATCH SYSTEMS GROUP.
000140 DATE-WRITTEN.  06/09/89.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                   *
000200*   RFREPRT  --  RF TEST RESULT BATCH REPORT AND ANOMALY EXTRACT   *
000210*                                                                   *
000220*   TWO-PASS DRIVER OVER MEASURE.DAT PAIRED WITH RESULTS.DAT, THE  *
000230*   OUTPUTS OF RFSCORE - RFSCORE READS MEASURE.DAT SEQUENTIALLY    *
000240*   AND WRITES ONE TEST-EXECUTION-RESULT PER MEASUREMENT IN THE    *
000250*   SAME ORDER, SO THE NTH RECORD OF EACH FILE IS ONE PAIR.  PASS  *
000260*   ONE READS BOTH FILES IN STEP, ROLLS UP THE STATUS COUNTS AND   *
000270*   TOTAL DURATION ITSELF, AND CALLS RFANLYZ ONCE PER PAIR TO      *
000280*   ACCUMULATE THE SUMS NEEDED FOR THE PER-METRIC MEAN AND         *
000290*   STANDARD DEVIATION, THEN ONCE MORE AT END OF PASS ONE TO GET   *
000300*   THOSE BACK.  THE RAW METRIC VALUES ARE RELEASED TO A SORT      *
000310*   WORK FILE DURING PASS ONE SO PASS TWO CAN RE-WALK THEM IN      *
000320*   ORDER WITHOUT REOPENING MEASURE.DAT.  PASS TWO CALLS RFANLYZ   *
000330*   AGAIN PER PAIR TO DETECT ANOMALIES AND WRITES THEM TO          *
000340*   ANOMALY.DAT.  ONE REPORT-TOTALS RECORD IS WRITTEN TO           *
000350*   REPORT.DAT AT END OF JOB, EVEN WHEN THE BATCH IS EMPTY.        *
000360*                                                                   *
000370*   THE PER-EXECUTION SUMMARY LISTING IS ROUTED TO SYSOUT, NOT TO  *
000380*   A FILE - REPORT.DAT CARRIES ONLY THE ONE CONTROL-TOTAL RECORD  *
000390*   PER THE RFCPRT COPYBOOK.  SEE 230-LOG-DETAIL-LINE.             *
000400*                                                                   *
000410*-----------------------------------------------------------------*
000420*
000430*    CHANGE LOG
000440*-----------------------------------------------------------------*
000450*  DATE       BY   TICKET     DESCRIPTION
000460*-----------------------------------------------------------------*
000470*  06/09/89   MLK  RF-0003    ORIGINAL PROGRAM - SINGLE PASS,
000480*                             COUNTS ONLY, NO STATISTICS
000490*  01/17/92   MLK  RF-0212    SECOND PASS ADDED FOR MEAN/STDDEV -
000500*                             CALLS NEW SUBPROGRAM RFANLYZ
000510*  08/09/94   JDS  RF-0315    ANOMALY EXTRACT ADDED - ANOMALY.DAT
000520*  02/11/97   JDS  RF-0390    SORT WORK FILE ADDED SO PASS TWO
000530*                             DOES NOT REOPEN MEASURE.DAT
000540*  08/30/98   CWP  RF-0433    YEAR 2000 READINESS - NO DATE MATH
000550*                             IN THIS PROGRAM, REVIEWED AND
000560*                             CERTIFIED Y2K CLEAN
000570*  03/19/13   BTW  RF-0691    REPORT-TOTALS WRITTEN EVEN WHEN THE
000580*                             BATCH IS EMPTY - WAS ABENDING
000590*                             DOWNSTREAM JOB STEP ON A ZERO-RECORD
000600*                             RUN
000610*  06/05/24   RFT  RF-1140    RECAST FOR THE SHARED RFCPTR/RFCPMX/
000620*                             RFCPRT/RFCPAN COPYBOOKS; PASS ONE
000630*                             NOW READS MEASURE.DAT DIRECTLY
000640*                             RATHER THAN CARRYING METRIC VALUES
000650*                             ON THE RESULT RECORD - NO RESULT
000660*                             RECORD CHANGE REQUIRED
000670*-----------------------------------------------------------------*
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.   IBM-390.
000730 OBJECT-COMPUTER.   IBM-390.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800     SELECT MEASURE-FILE    ASSIGN TO UT-S-MEASURE
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS  IS WS-MEASURE-STATUS.
000830*
000840     SELECT RESULTS-FILE    ASSIGN TO UT-S-RESULTS
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS  IS WS-RESULTS-STATUS.
000870*
000880     SELECT ANOMALY-FILE    ASSIGN TO UT-S-ANOMALY
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS  IS WS-ANOMALY-STATUS.
000910*
000920     SELECT REPORT-FILE     ASSIGN TO UT-S-REPORT
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS  IS WS-REPORT-STATUS.
000950*
000960     SELECT SORTWK-FILE     ASSIGN TO UT-S-SORTWK1.
000970*
000980 DATA DIVISION.
000990*
001000 FILE SECTION.
001010*
001020 FD  MEASURE-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050     COPY RFCPMX.
001060*
001070 FD  RESULTS-FILE
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD.
001100     COPY RFCPTR.
001110*
001120 FD  ANOMALY-FILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD.
001150     COPY RFCPAN.
001160*
001170 FD  REPORT-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD.
001200     COPY RFCPRT.
001210*
001220*    PASS-ONE WORK FILE - HOLDS EACH PAIR'S TEST CASE ID AND RAW
001230*    METRIC VALUES IN ARRIVAL ORDER SO PASS TWO CAN RE-WALK THEM
001240*    WITHOUT A SECOND OPEN OF MEASURE-FILE.  SORT KEY IS NOMINAL
001250*    ONLY - SEE 220-PROCESS-PAIR.
001260 SD  SORTWK-FILE
001270     RECORD CONTAINS 44 CHARACTERS.
001280 01  SW-SORTWK-RECORD.
001290     05  SW-SEQUENCE-NUMBER     PIC 9(07).
001300     05  SW-TEST-CASE-ID        PIC X(20).
001310     05  SW-POWER-LEVEL         PIC S9(3)V9(2) COMP-3.
001320     05  SW-EVM                 PIC S9(3)V9(2) COMP-3.
001330     05  SW-ACPR                PIC S9(3)V9(2) COMP-3.
001340     05  SW-DURATION-MS         PIC S9(9) COMP-3.
001350     05  FILLER                 PIC X(03).
001360*
001370 WORKING-STORAGE SECTION.
001380*
001390 77  WS-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
001400*
001410 01  WS-FILE-STATUS-CODES.
001420     05  WS-MEASURE-STATUS      PIC X(02)  VALUE '00'.
001430         88  MEASURE-OK         VALUE '00'.
001440         88  MEASURE-AT-EOF     VALUE '10'.
001450     05  WS-RESULTS-STATUS      PIC X(02)  VALUE '00'.
001460         88  RESULTS-OK         VALUE '00'.
001470         88  RESULTS-AT-EOF     VALUE '10'.
001480     05  WS-ANOMALY-STATUS      PIC X(02)  VALUE '00'.
001490         88  ANOMALY-OK         VALUE '00'.
001500     05  WS-REPORT-STATUS       PIC X(02)  VALUE '00'.
001510         88  REPORT-OK          VALUE '00'.
001520     05  FILLER                 PIC X(02).
001530*
001540 01  WS-PROGRAM-SWITCHES.
001550     05  WS-EOF-PAIR-SW         PIC X(03)  VALUE 'NO '.
001560         88  EOF-PAIR           VALUE 'YES'.
001570     05  WS-EOF-SORTWK-SW       PIC X(03)  VALUE 'NO '.
001580         88  EOF-SORTWK         VALUE 'YES'.
001590     05  WS-MISMATCH-SW         PIC X(03)  VALUE 'NO '.
001600         88  FILES-MISMATCHED   VALUE 'YES'.
001610     05  FILLER                 PIC X(03).
001620*
001630 01  WS-SEQUENCE-COUNTER        PIC 9(07)  COMP VALUE ZERO.
001640*
001650*    LK-FUNCTION-CODE, LK-METRIC-VALUES AND LK-ANOMALY-OUT EXCHANGED
001660*    WITH RFANLYZ - SHAPE MUST MATCH RFANLYZ'S LINKAGE EXACTLY.
001670 01  WS-ANLYZ-FUNCTION          PIC X(05).
001680 01  WS-ANLYZ-TEST-CASE-ID      PIC X(20).
001690 01  WS-METRIC-VALUES.
001700     05  WS-MV-POWER-LEVEL      PIC S9(3)V9(2) COMP-3.
001710     05  WS-MV-EVM              PIC S9(3)V9(2) COMP-3.
001720     05  WS-MV-ACPR             PIC S9(3)V9(2) COMP-3.
001730     05  WS-MV-DURATION-MS      PIC S9(9) COMP-3.
001740*    THE FOUR RAW METRIC VALUES VIEWED AS ONE FLAT STRING OF
001750*    DIGITS - USED ONLY WHEN A ONE-LINE TRACE OF THE CURRENT PAIR
001760*    IS WANTED WITHOUT MOVING EACH FIELD SEPARATELY.
001770 01  WS-METRIC-VALUES-R REDEFINES WS-METRIC-VALUES.
001780     05  WS-MV-FLAT             PIC X(14).
001790*
001800 01  WS-ANOMALY-OUT.
001810     05  WS-AO-COUNT            PIC S9(1) COMP.
001820     05  WS-AO-SLOT OCCURS 4 TIMES.
001830         10  WS-AO-RECORD       PIC X(60).
001840*
001850*    THE SAME FOUR-SLOT ANOMALY-RETURN AREA VIEWED AS ONE FLAT
001860*    240-BYTE FIELD - USED ONLY TO BLANK THE WHOLE AREA IN ONE
001870*    MOVE BEFORE EACH CALL TO RFANLYZ ON FUNCTION 'DETCT'.
001880 01  WS-ANOMALY-OUT-R REDEFINES WS-ANOMALY-OUT.
001890     05  FILLER                 PIC S9(1) COMP.
001900     05  WS-AO-FLAT             PIC X(240).
001910*
001920*    MX-TEST-CASE-NAME AND TR-ERROR-TEXT ARE ALSO VIEWED AS TWO
001930*    HALVES ANY TIME THE DETAIL-LINE MESSAGE NEEDS ONLY A SHORT
001940*    PREFIX OF THE ERROR TEXT FOR SYSOUT - AVOIDS REPEATING A
001950*    200-BYTE DISPLAY ON A PASSED RECORD.
001960 01  TR-ERROR-TEXT-R REDEFINES TR-ERROR-TEXT.
001970     05  TR-ERROR-TEXT-LEAD     PIC X(60).
001980     05  FILLER                 PIC X(140).
001990*
002000 01  WS-ACCUMULATORS.
002010     05  WS-PAIR-READ-CTR       PIC S9(7) COMP VALUE ZERO.
002020     05  WS-PASSED-CTR          PIC S9(7) COMP VALUE ZERO.
002030     05  WS-FAILED-CTR          PIC S9(7) COMP VALUE ZERO.
002040     05  WS-ERROR-CTR           PIC S9(7) COMP VALUE ZERO.
002050     05  WS-TOTAL-DURATION-MS   PIC S9(11) COMP VALUE ZERO.
002060     05  WS-ANOMALY-WRITE-CTR   PIC S9(7) COMP VALUE ZERO.
002070     05  FILLER                 PIC X(04).
002080*
002090 01  WS-DISPLAY-LINE.
002100     05  WS-DISP-MESSAGE        PIC X(45)  VALUE SPACES.
002110     05  WS-DISP-VALUE          PIC ZZZ,ZZ9.
002120     05  FILLER                 PIC X(02).
002130*
002140 01  WS-DETAIL-LINE.
002150     05  WS-DL-ID               PIC X(20)  VALUE SPACES.
002160     05  FILLER                 PIC X(01)  VALUE SPACE.
002170     05  WS-DL-STATUS           PIC X(07)  VALUE SPACES.
002180     05  FILLER                 PIC X(01)  VALUE SPACE.
002190     05  WS-DL-DURATION         PIC ZZZZZZZZ9.
002200     05  FILLER                 PIC X(01)  VALUE SPACE.
002210     05  WS-DL-ERROR-TEXT       PIC X(60)  VALUE SPACES.
002220*
002230 PROCEDURE DIVISION.
002240*
002250 000-MAINLINE.
002260*
002270     OPEN INPUT  MEASURE-FILE
002280          INPUT  RESULTS-FILE
002290          OUTPUT ANOMALY-FILE
002300          OUTPUT REPORT-FILE.
002310     DISPLAY '****     RFREPRT RUNNING    ****'.
002320     SORT SORTWK-FILE
002330         ON ASCENDING KEY SW-SEQUENCE-NUMBER
002340         INPUT PROCEDURE  200-PASS-ONE-PROCD
002350         OUTPUT PROCEDURE 300-PASS-TWO-PROCD.
002360     PERFORM 500-WRITE-CONTROL-TOTAL THRU 500-EXIT.
002370     CLOSE MEASURE-FILE
002380           RESULTS-FILE
002390           ANOMALY-FILE
002400           REPORT-FILE.
002410     PERFORM 550-LOG-SUMMARY THRU 550-EXIT.
002420     MOVE ZERO TO RETURN-CODE.
002430     GOBACK.
002440*
002450*    PASS ONE - DRIVES MEASURE-FILE AND RESULTS-FILE TOGETHER,
002460*    FEEDS RFANLYZ THE 'ACCUM' CALLS, RELEASES EACH PAIR'S ID AND
002470*    METRIC VALUES TO THE SORT WORK FILE SO PASS TWO NEVER HAS TO
002480*    REOPEN MEASURE-FILE.
002490 200-PASS-ONE-PROCD.
002500*
002510     PERFORM 210-READ-PAIR THRU 210-EXIT.
002520     PERFORM 220-PROCESS-PAIR THRU 220-EXIT
002530         UNTIL EOF-PAIR.
002540     MOVE 'FINIS' TO WS-ANLYZ-FUNCTION.
002550     CALL 'RFANLYZ' USING WS-ANLYZ-FUNCTION
002560                           WS-ANLYZ-TEST-CASE-ID
002570                           RT-REPORT-TOTALS
002580                           AN-ANOMALY-RECORD
002590                           WS-METRIC-VALUES
002600                           WS-ANOMALY-OUT.
002610*
002620 210-READ-PAIR.
002630*
002640     READ MEASURE-FILE
002650         AT END MOVE 'YES' TO WS-EOF-PAIR-SW
002660                GO TO 210-EXIT.
002670     READ RESULTS-FILE
002680         AT END MOVE 'YES' TO WS-EOF-PAIR-SW
002690                MOVE 'YES' TO WS-MISMATCH-SW
002700                GO TO 210-EXIT.
002710     ADD 1 TO WS-PAIR-READ-CTR.
002720*
002730 210-EXIT.
002740     EXIT.
002750*
002760 220-PROCESS-PAIR.
002770*
002780     IF TR-IS-PASSED
002790        ADD 1 TO WS-PASSED-CTR
002800     ELSE
002810     IF TR-IS-FAILED
002820        ADD 1 TO WS-FAILED-CTR
002830     ELSE
002840        ADD 1 TO WS-ERROR-CTR.
002850     ADD MX-DURATION-MS TO WS-TOTAL-DURATION-MS.
002860     MOVE MX-POWER-LEVEL  TO WS-MV-POWER-LEVEL.
002870     MOVE MX-EVM          TO WS-MV-EVM.
002880     MOVE MX-ACPR         TO WS-MV-ACPR.
002890     MOVE MX-DURATION-MS  TO WS-MV-DURATION-MS.
002900     MOVE MX-TEST-CASE-ID TO WS-ANLYZ-TEST-CASE-ID.
002910     MOVE 'ACCUM' TO WS-ANLYZ-FUNCTION.
002920     CALL 'RFANLYZ' USING WS-ANLYZ-FUNCTION
002930                           WS-ANLYZ-TEST-CASE-ID
002940                           RT-REPORT-TOTALS
002950                           AN-ANOMALY-RECORD
002960                           WS-METRIC-VALUES
002970                           WS-ANOMALY-OUT.
002980     PERFORM 230-LOG-DETAIL-LINE THRU 230-EXIT.
002990     ADD 1 TO WS-SEQUENCE-COUNTER.
003000     MOVE WS-SEQUENCE-COUNTER TO SW-SEQUENCE-NUMBER.
003010     MOVE MX-TEST-CASE-ID     TO SW-TEST-CASE-ID.
003020     MOVE WS-MV-POWER-LEVEL   TO SW-POWER-LEVEL.
003030     MOVE WS-MV-EVM           TO SW-EVM.
003040     MOVE WS-MV-ACPR          TO SW-ACPR.
003050     MOVE WS-MV-DURATION-MS   TO SW-DURATION-MS.
003060     RELEASE SW-SORTWK-RECORD.
003070     PERFORM 210-READ-PAIR THRU 210-EXIT.
003080*
003090 220-EXIT.
003100     EXIT.
003110*
003120*    DETAIL SUMMARY LINE FOR ONE EXECUTION - ECHO ID, STATUS,
003130*    DURATION AND (WHEN NOT PASSED) A 60-BYTE LEAD OF THE ERROR
003140*    TEXT - ROUTED TO SYSOUT, SEE THE PROGRAM BANNER ABOVE.
003150 230-LOG-DETAIL-LINE.
003160*
003170     MOVE SPACES TO WS-DETAIL-LINE.
003180     MOVE MX-TEST-CASE-ID   TO WS-DL-ID.
003190     MOVE TR-STATUS         TO WS-DL-STATUS.
003200     MOVE MX-DURATION-MS    TO WS-DL-DURATION.
003210     IF NOT TR-IS-PASSED
003220        MOVE TR-ERROR-TEXT-LEAD TO WS-DL-ERROR-TEXT.
003230     DISPLAY WS-DETAIL-LINE.
003240*
003250 230-EXIT.
003260     EXIT.
003270*
003280*    PASS TWO - RETURNS THE RELEASED PAIRS IN ARRIVAL ORDER (SORT
003290*    KEY IS THE SEQUENCE NUMBER WE STAMPED ON THEM), CALLS
003300*    RFANLYZ'S 'DETCT' FUNCTION ON EACH, WRITES ANY ANOMALIES.
003310 300-PASS-TWO-PROCD.
003320*
003330     PERFORM 310-RETURN-WORK THRU 310-EXIT.
003340     PERFORM 320-DETECT-AND-WRITE THRU 320-EXIT
003350         UNTIL EOF-SORTWK.
003360*
003370 310-RETURN-WORK.
003380*
003390     RETURN SORTWK-FILE
003400         AT END MOVE 'YES' TO WS-EOF-SORTWK-SW
003410                GO TO 310-EXIT.
003420     MOVE SW-TEST-CASE-ID TO WS-ANLYZ-TEST-CASE-ID.
003430     MOVE SW-POWER-LEVEL  TO WS-MV-POWER-LEVEL.
003440     MOVE SW-EVM          TO WS-MV-EVM.
003450     MOVE SW-ACPR         TO WS-MV-ACPR.
003460     MOVE SW-DURATION-MS  TO WS-MV-DURATION-MS.
003470*
003480 310-EXIT.
003490     EXIT.
003500*
003510 320-DETECT-AND-WRITE.
003520*
003530     MOVE SPACES  TO WS-AO-FLAT.
003540     MOVE ZERO    TO WS-AO-COUNT.
003550     MOVE 'DETCT' TO WS-ANLYZ-FUNCTION.
003560     CALL 'RFANLYZ' USING WS-ANLYZ-FUNCTION
003570                           WS-ANLYZ-TEST-CASE-ID
003580                           RT-REPORT-TOTALS
003590                           AN-ANOMALY-RECORD
003600                           WS-METRIC-VALUES
003610                           WS-ANOMALY-OUT.
003620     PERFORM 330-WRITE-ANOMALY-SLOTS THRU 330-EXIT.
003630     PERFORM 310-RETURN-WORK THRU 310-EXIT.
003640*
003650 320-EXIT.
003660     EXIT.
003670*
003680 330-WRITE-ANOMALY-SLOTS.
003690*
003700     IF WS-AO-COUNT = ZERO
003710        GO TO 330-EXIT.
003720     PERFORM 332-WRITE-ONE-SLOT THRU 332-EXIT
003730         VARYING WS-AO-COUNT FROM WS-AO-COUNT BY -1
003740         UNTIL WS-AO-COUNT < 1.
003750*
003760 330-EXIT.
003770     EXIT.
003780*
003790 332-WRITE-ONE-SLOT.
003800*
003810     MOVE WS-AO-RECORD (WS-AO-COUNT) TO AN-ANOMALY-RECORD.
003820     WRITE AN-ANOMALY-RECORD.
003830     ADD 1 TO WS-ANOMALY-WRITE-CTR.
003840*
003850 332-EXIT.
003860     EXIT.
003870*
003880*    BUSINESS RULE 7 (REPORT GENERATION, ITEM 2) - ONE
003890*    REPORT-TOTALS RECORD IS ALWAYS WRITTEN, EVEN WHEN THE BATCH
003900*    WAS EMPTY (COUNTS THEN ALL ZERO, PASS RATE ZERO RATHER THAN
003910*    DIVIDING BY ZERO).
003920 500-WRITE-CONTROL-TOTAL.
003930*
003940     MOVE 'RADIOFORGE RF REGRESSION SUITE'         TO RT-TEST-SUITE.
003950     MOVE WS-PAIR-READ-CTR                         TO RT-TOTAL-TESTS.
003960     MOVE WS-PASSED-CTR                            TO RT-PASSED-TESTS.
003970     MOVE WS-FAILED-CTR                            TO RT-FAILED-TESTS.
003980     MOVE WS-ERROR-CTR                             TO RT-ERROR-TESTS.
003990     MOVE WS-TOTAL-DURATION-MS                TO RT-TOTAL-DURATION-MS.
004000     IF WS-PAIR-READ-CTR > ZERO
004010        COMPUTE RT-PASS-RATE ROUNDED =
004020                (WS-PASSED-CTR / WS-PAIR-READ-CTR) * 100
004030     ELSE
004040        MOVE ZERO TO RT-PASS-RATE.
004050     WRITE RT-REPORT-TOTALS.
004060*
004070 500-EXIT.
004080     EXIT.
004090*
004100 550-LOG-SUMMARY.
004110*
004120     IF FILES-MISMATCHED
004130        DISPLAY '*** WARNING ***  MEASURE.DAT AND RESULTS.DAT '
004140                'DID NOT HAVE THE SAME RECORD COUNT.'.
004150     MOVE 'PAIRS READ (MEASUREMENT/RESULT)              ' TO
004160          WS-DISP-MESSAGE.
004170     MOVE WS-PAIR-READ-CTR TO WS-DISP-VALUE.
004180     DISPLAY WS-DISPLAY-LINE.
004190     MOVE 'ANOMALY RECORDS WRITTEN                      ' TO
004200          WS-DISP-MESSAGE.
004210     MOVE WS-ANOMALY-WRITE-CTR TO WS-DISP-VALUE.
004220     DISPLAY WS-DISPLAY-LINE.
004230     DISPLAY '****     RFREPRT EOJ        ****'.
004240*
004250 550-EXIT.
004260     EXIT.
