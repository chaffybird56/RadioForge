000010******************************************************** RFCPTC
000020*                                                              *
000030*   RFCPTC  --  RF TEST CASE CATALOG RECORD                    *
000040*                                                              *
000050*   ONE ENTRY PER RF CONFORMANCE TEST CASE DEFINITION -        *
000060*   EXPECTED POWER / FREQUENCY / EVM / ACPR LIMITS FOR A       *
000070*   5G, LTE, W-CDMA OR GSM TEST.  LOADED INTO A WORKING-        *
000080*   STORAGE TABLE AND SEARCHED LINEARLY BY TC-TEST-CASE-ID -   *
000090*   CATALOG VOLUMES DO NOT WARRANT AN INDEXED FILE.            *
000100*                                                              *
000110*   SOME EXPECTED LIMITS ARE OPTIONAL ("NOT CONFIGURED") IN    *
000120*   THE SOURCE CATALOG.  RATHER THAN OVERLOAD A NUMERIC VALUE  *
000130*   WITH A SENTINEL, EACH OPTIONAL LIMIT CARRIES ITS OWN ONE-   *
000140*   BYTE CONFIGURED SWITCH IMMEDIATELY BEHIND IT.              *
000150*                                                              *
000160* MAINT HIST:                                                  *
000170*   2024-02-09 RFT  TKT RF-1140  ORIGINAL COPYBOOK              *
000180*                                                              *
000190******************************************************************
000200 01  TC-TEST-CASE-RECORD.
000210     05  TC-TEST-CASE-ID           PIC X(20).
000220     05  TC-NAME                   PIC X(40).
000230     05  TC-TECHNOLOGY             PIC X(10).
000240         88  TC-TECH-5G            VALUE '5G        '.
000250         88  TC-TECH-LTE           VALUE 'LTE       '.
000260         88  TC-TECH-WCDMA         VALUE 'W-CDMA    '.
000270         88  TC-TECH-GSM           VALUE 'GSM       '.
000280     05  TC-CATEGORY               PIC X(20).
000290     05  TC-EXPECTED-POWER-MIN     PIC S9(3)V9(2) COMP-3.
000300     05  TC-POWER-MIN-SW           PIC X(01).
000310         88  TC-POWER-MIN-CONFIGURED   VALUE 'Y'.
000320         88  TC-POWER-MIN-NOT-CONFIGD  VALUE 'N'.
000330     05  TC-EXPECTED-POWER-MAX     PIC S9(3)V9(2) COMP-3.
000340     05  TC-POWER-MAX-SW           PIC X(01).
000350         88  TC-POWER-MAX-CONFIGURED   VALUE 'Y'.
000360         88  TC-POWER-MAX-NOT-CONFIGD  VALUE 'N'.
000370     05  TC-EXPECTED-FREQUENCY-HZ  PIC S9(11) COMP-3.
000380     05  TC-EXPECTED-EVM-MAX       PIC S9(3)V9(2) COMP-3.
000390     05  TC-EVM-MAX-SW             PIC X(01).
000400         88  TC-EVM-MAX-CONFIGURED     VALUE 'Y'.
000410         88  TC-EVM-MAX-NOT-CONFIGD    VALUE 'N'.
000420     05  TC-EXPECTED-ACPR-MAX      PIC S9(3)V9(2) COMP-3.
000430     05  TC-ACPR-MAX-SW            PIC X(01).
000440         88  TC-ACPR-MAX-CONFIGURED    VALUE 'Y'.
000450         88  TC-ACPR-MAX-NOT-CONFIGD   VALUE 'N'.
000460     05  TC-ENABLED                PIC X(01).
000470         88  TC-IS-ENABLED             VALUE 'Y'.
000480         88  TC-IS-DISABLED            VALUE 'N'.
000490     05  FILLER                    PIC X(07).
